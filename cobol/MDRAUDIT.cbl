000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : MDRAUDIT                                       *
000400*   SYSTEM     : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION  *
000500*   DESCRIPTION: RECORD LAYOUT FOR THE AUDIT LOG (MDR.AUDIT.LOG)*
000600*                APPEND-ONLY - ONE RECORD PER MODERATOR OR       *
000700*                SYSTEM ACTION.  NO KEYS, NO LOOKUPS AGAINST     *
000800*                THIS FILE - WRITE FORWARD ONLY.                 *
000900*   DSNAME     : MDR.AUDIT.LOG                                   *
001000*                                                                *
001100******************************************************************
001200*----------------------------------------------------------------*
001300* CHANGE ACTIVITY                                                *
001400*----------------------------------------------------------------*
001500* VRS001 VSIQUEI  04/09/88 - INITIAL LAYOUT - AUDIT LOG ENTRY
001600* VRS002 RALMEID  02/11/93 - ADDED AUTO_APPROVE ACTION CODE FOR
001700*                            TIER-CHANGE REACTION JOB MDRBCH6
001800* VRS003 JCOSTA   01/11/99 - Y2K: CONFIRMED 4-DIGIT YEAR IN
001900*                            CREATED-AT REDEFINES BELOW
002000*----------------------------------------------------------------*
002100 01  MDR-AUDIT-RECORD.
002200     05  MDR-AUDIT-ENTRY-ID           PIC X(36).
002300     05  MDR-AUDIT-ACTOR-ID           PIC X(36).
002400     05  MDR-AUDIT-ACTION             PIC X(20).
002500         88  MDR-AUDIT-ACT-APPROVE        VALUE 'APPROVE'.
002600         88  MDR-AUDIT-ACT-REJECT         VALUE 'REJECT'.
002700         88  MDR-AUDIT-ACT-RESOLVE        VALUE 'RESOLVE'.
002800         88  MDR-AUDIT-ACT-DISMISS        VALUE 'DISMISS'.
002900         88  MDR-AUDIT-ACT-AUTO-APPROVE   VALUE 'AUTO_APPROVE'.
003000     05  MDR-AUDIT-TARGET-TYPE        PIC X(20).
003100         88  MDR-AUDIT-TGT-ITEM           VALUE 'MODERATION_ITEM'.
003200         88  MDR-AUDIT-TGT-REPORT         VALUE 'ABUSE_REPORT'.
003300     05  MDR-AUDIT-TARGET-ID          PIC X(36).
003400     05  MDR-AUDIT-DETAILS            PIC X(1000).
003500     05  MDR-AUDIT-CREATED-AT         PIC X(26).
003600     05  MDR-AUDIT-CREATED-AT-R   REDEFINES
003700         MDR-AUDIT-CREATED-AT.
003800         10  MDR-AUDIT-CRTD-YYYY          PIC X(04).
003900         10  FILLER                       PIC X(01).
004000         10  MDR-AUDIT-CRTD-MM            PIC X(02).
004100         10  FILLER                       PIC X(01).
004200         10  MDR-AUDIT-CRTD-DD            PIC X(02).
004300         10  FILLER                       PIC X(01).
004400         10  MDR-AUDIT-CRTD-HH            PIC X(02).
004500         10  FILLER                       PIC X(01).
004600         10  MDR-AUDIT-CRTD-MIN           PIC X(02).
004700         10  FILLER                       PIC X(01).
004800         10  MDR-AUDIT-CRTD-SS            PIC X(02).
004900         10  FILLER                       PIC X(07).
005000     05  FILLER                       PIC X(08).
