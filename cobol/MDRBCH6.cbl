000100******************************************************************
000200* SYSTEM      : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION   *
000300* PROGRAM     : MDRBCH6                                         *
000400* TYPE        : BATCH                                            *
000500* FINALIDADE  : TIER-CHANGE REACTION - READS TIER-CHANGED-EVENT  *
000600*               RECORDS AND, WHERE A USER HAS JUST BEEN RAISED   *
000700*               OUT OF NEW INTO A TRUSTED OR HIGHER TIER, BULK   *
000800*               APPROVES EVERY ITEM THAT USER STILL HAS PENDING  *
000900*               ON THE MODERATION QUEUE.  THE SYSTEM ACTOR ID    *
001000*               IS RECORDED AS THE REVIEWER OF RECORD.            
001100* DSNAMES     : MDR.ITEM.MASTER (OLD/NEW), MDR.TIER.CHGEVT (IN)  *
001200*               MDR.AUDIT.LOG (EXTEND), MDR.RUN.LOG (EXTEND)      
001300* JOB         : MDRJ060                                          *
001400******************************************************************
001500*************************
001600 IDENTIFICATION DIVISION.
001700*************************
001800 PROGRAM-ID.     MDRBCH6.
001900 AUTHOR.         V SIQUEIRA.
002000 INSTALLATION.   ATLAS DATA PROCESSING CTR.
002100 DATE-WRITTEN.   05/02/1988.
002200 DATE-COMPILED.
002300 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
002400*----------------------------------------------------------------*
002500* CHANGE ACTIVITY                                                *
002600*----------------------------------------------------------------*
002700* VRS001 VSIQUEI  05/02/88 - IMPLANTACAO / INITIAL RELEASE, PER
002800*                            MDR-ITEM SPEC REV A
002900* VRS002 RALMEID  11/02/89 - ADDED BULK-APPROVE FOR PROMOTED
003000*                            SUBMITTERS, PER MDR-119
003100* VRS003 VSIQUEI  06/19/91 - WIDENED REJECTION REASON TO MATCH
003200*                            ITEM MASTER CHANGE (MDR-114)
003300* VRS004 JCOSTA   01/08/99 - Y2K: TIMESTAMP SUB-FIELDS REVIEWED,
003400*                            4-DIGIT YEAR CONFIRMED THROUGHOUT
003500* VRS005 RALMEID  09/23/02 - CONVERTED TO 88-LEVEL TESTS AGAINST
003600*                            ITEM STATUS AND TIER-EVENT REASON
003700* VRS006 RALMEID  03/14/03 - RECAST AS OLD/NEW MASTER REWRITE TO
003800*                            SUPPORT THE BULK STATUS UPDATE PASS
003900*----------------------------------------------------------------*
004000***********************
004100 ENVIRONMENT DIVISION.
004200***********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ITEM-MASTER-OLD-FILE
005000         ASSIGN TO ITEMOLD
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-ITEMOLD-STATUS.
005300     SELECT ITEM-MASTER-NEW-FILE
005400         ASSIGN TO ITEMNEW
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-ITEMNEW-STATUS.
005700     SELECT TIER-CHANGED-EVENTS-FILE
005800         ASSIGN TO TCHGIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-TCHGIN-STATUS.
006100     SELECT AUDIT-LOG-FILE
006200         ASSIGN TO AUDITLOG
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-AUDITLOG-STATUS.
006500     SELECT RUN-LOG-FILE
006600         ASSIGN TO RUNLOG
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-RUNLOG-STATUS.
006900****************
007000 DATA DIVISION.
007100****************
007200 FILE SECTION.
007300*
007400 FD  ITEM-MASTER-OLD-FILE
007500     LABEL RECORDS STANDARD.
007600 01  MDR-ITEM-OLD-RECORD          PIC X(1220).
007700*
007800 FD  ITEM-MASTER-NEW-FILE
007900     LABEL RECORDS STANDARD.
008000 01  MDR-ITEM-NEW-RECORD          PIC X(1220).
008100*
008200 FD  TIER-CHANGED-EVENTS-FILE
008300     LABEL RECORDS STANDARD.
008400 COPY MDRTCHG.
008500*
008600 FD  AUDIT-LOG-FILE
008700     LABEL RECORDS STANDARD.
008800 COPY MDRAUDIT.
008900*
009000 FD  RUN-LOG-FILE
009100     LABEL RECORDS STANDARD.
009200 01  MDR-RUNLOG-RECORD            PIC X(80).
009300*
009400 WORKING-STORAGE SECTION.
009500 77  WS-ITEM-MAX-OCC               PIC S9(04) COMP VALUE 5000.
009600 77  WS-AUDIT-SEQ                   PIC S9(09) COMP VALUE ZERO.
009700 77  WS-AUDIT-SEQ-DISP              PIC 9(09).
009800*-----------------------*
009900 COPY MDRCOMM.
010000*-----------------------*
010100 01  WS-FILE-STATUSES.
010200     05  WS-ITEMOLD-STATUS             PIC X(02).
010300     05  WS-ITEMNEW-STATUS             PIC X(02).
010400     05  WS-TCHGIN-STATUS              PIC X(02).
010500     05  WS-AUDITLOG-STATUS            PIC X(02).
010600     05  WS-RUNLOG-STATUS              PIC X(02).
010700     05  FILLER                        PIC X(02).
010800*
010900 01  WS-SWITCHES.
011000     05  WS-EOF-ITEMOLD-SW             PIC X(01) VALUE 'N'.
011100         88  WS-EOF-ITEMOLD                VALUE 'Y'.
011200     05  WS-EOF-TCHGIN-SW              PIC X(01) VALUE 'N'.
011300         88  WS-EOF-TCHGIN                 VALUE 'Y'.
011400     05  WS-PROMOTION-SW               PIC X(01) VALUE 'N'.
011500         88  WS-IS-PROMOTION-EVENT         VALUE 'Y'.
011600     05  FILLER                        PIC X(02).
011700*
011800 01  WS-TABLE-CONTROL.
011900     05  WS-ITEM-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
012000     05  WS-SPILL-IX                   PIC S9(04) COMP VALUE ZERO.
012100     05  WS-SCAN-IX                    PIC S9(04) COMP VALUE ZERO.
012200     05  FILLER                        PIC X(02).
012300*
012400 01  WS-ITEM-TABLE.
012500     05  WS-ITEM-TABLE-ENTRY OCCURS 5000 TIMES
012600                             INDEXED BY WS-ITEM-IX.
012700         COPY MDRITEM REPLACING MDR-ITEM-RECORD BY WS-ITEM-ENTRY.
012800*
012900 01  WS-RUN-COUNTERS.
013000     05  WS-CT-EVENTS-READ             PIC S9(07) COMP VALUE ZERO.
013100     05  WS-CT-ITEMS-APPROVED          PIC S9(07) COMP VALUE ZERO.
013200     05  FILLER                        PIC X(02).
013300*
013400 01  WS-TIMESTAMP-AREA.
013500     05  WS-TIMESTAMP-NOW              PIC X(26).
013600     05  FILLER                        PIC X(01).
013700 01  WS-TIME-NOW                       PIC 9(08).
013800 01  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.
013900     05  WS-TIME-NOW-HH                PIC 9(02).
014000     05  WS-TIME-NOW-MI                PIC 9(02).
014100     05  WS-TIME-NOW-SS                PIC 9(02).
014200     05  WS-TIME-NOW-CS                PIC 9(02).
014300*
014400*
014500 01  WS-RUNLOG-LINE.
014600     05  FILLER                        PIC X(10)
014700         VALUE 'MDRBCH6  '.
014800     05  FILLER                        PIC X(14)
014900         VALUE 'EVENTS READ ='.
015000     05  WS-RL-EVENTS-READ             PIC ZZZ,ZZ9.
015100     05  FILLER                        PIC X(13)
015200         VALUE ' APPROVED   ='.
015300     05  WS-RL-APPROVED                PIC ZZZ,ZZ9.
015400     05  FILLER                        PIC X(24).
015500*
015600******************************************************************
015700*    P R O C E D U R E   D I V I S I O N
015800******************************************************************
015900 PROCEDURE DIVISION.
016000*
016100 0000-MAINLINE.
016200     PERFORM 1000-LOAD-ITEM-MASTER THRU 1000-EXIT.
016300     PERFORM 1500-INIT-EVENT-READ THRU 1500-EXIT.
016400     PERFORM 2000-PROCESS-TIER-EVENT THRU 2000-EXIT
016500         UNTIL WS-EOF-TCHGIN.
016600     PERFORM 3000-SPILL-ITEM-MASTER THRU 3000-EXIT.
016700     PERFORM 8000-WRITE-RUN-SUMMARY THRU 8000-EXIT.
016800     PERFORM 9900-TERMINATION THRU 9900-EXIT.
016900     STOP RUN.
017000*
017100 1000-LOAD-ITEM-MASTER.
017200     OPEN INPUT ITEM-MASTER-OLD-FILE.
017300     PERFORM 1100-READ-OLD-ITEM THRU 1100-EXIT
017400         UNTIL WS-EOF-ITEMOLD.
017500     CLOSE ITEM-MASTER-OLD-FILE.
017600 1000-EXIT.
017700     EXIT.
017800*
017900 1100-READ-OLD-ITEM.
018000     READ ITEM-MASTER-OLD-FILE
018100         AT END
018200             MOVE 'Y' TO WS-EOF-ITEMOLD-SW
018300     END-READ.
018400     IF NOT WS-EOF-ITEMOLD
018500         ADD 1 TO WS-ITEM-TABLE-COUNT
018600         MOVE MDR-ITEM-OLD-RECORD
018700             TO WS-ITEM-ENTRY (WS-ITEM-TABLE-COUNT)
018800     END-IF.
018900 1100-EXIT.
019000     EXIT.
019100*
019200 1500-INIT-EVENT-READ.
019300     OPEN INPUT TIER-CHANGED-EVENTS-FILE.
019400     OPEN EXTEND AUDIT-LOG-FILE.
019500     OPEN EXTEND RUN-LOG-FILE.
019600     PERFORM 1550-BUILD-NOW-TIMESTAMP THRU 1550-EXIT.
019700     PERFORM 1600-READ-EVENT THRU 1600-EXIT.
019800 1500-EXIT.
019900     EXIT.
020000*
020100 1550-BUILD-NOW-TIMESTAMP.
020200     ACCEPT MDR-DTW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
020300     ACCEPT WS-TIME-NOW FROM TIME.
020400     MOVE SPACES TO WS-TIMESTAMP-NOW.
020500     STRING MDR-DTW-TODAY-CCYY   DELIMITED BY SIZE
020600            '-'                 DELIMITED BY SIZE
020700            MDR-DTW-TODAY-MM     DELIMITED BY SIZE
020800            '-'                 DELIMITED BY SIZE
020900            MDR-DTW-TODAY-DD     DELIMITED BY SIZE
021000            'T'                 DELIMITED BY SIZE
021100            WS-TIME-NOW-HH       DELIMITED BY SIZE
021200            ':'                 DELIMITED BY SIZE
021300            WS-TIME-NOW-MI       DELIMITED BY SIZE
021400            ':'                 DELIMITED BY SIZE
021500            WS-TIME-NOW-SS       DELIMITED BY SIZE
021600            'Z'                 DELIMITED BY SIZE
021700         INTO WS-TIMESTAMP-NOW
021800     END-STRING.
021900 1550-EXIT.
022000     EXIT.
022100*
022200 1600-READ-EVENT.
022300     READ TIER-CHANGED-EVENTS-FILE
022400         AT END
022500             MOVE 'Y' TO WS-EOF-TCHGIN-SW
022600     END-READ.
022700     IF NOT WS-EOF-TCHGIN
022800         ADD 1 TO WS-CT-EVENTS-READ
022900     END-IF.
023000 1600-EXIT.
023100     EXIT.
023200*
023300*    A TIER EVENT TRIGGERS THE BULK APPROVAL ONLY WHEN THE USER
023400*    IS STEPPING UP OUT OF NEW INTO TRUSTED, MODERATOR OR ADMIN -
023500*    A MANUAL OR LATERAL CHANGE DOES NOT TOUCH THE QUEUE.
023600 2000-PROCESS-TIER-EVENT.
023700     MOVE 'N' TO WS-PROMOTION-SW.
023800     IF MDR-TCHG-OLD-TIER = MDR-TIER-NEW
023900        AND (MDR-TCHG-NEW-TIER = MDR-TIER-TRUSTED
024000          OR MDR-TCHG-NEW-TIER = MDR-TIER-MODERATOR
024100          OR MDR-TCHG-NEW-TIER = MDR-TIER-ADMIN)
024200         MOVE 'Y' TO WS-PROMOTION-SW
024300     END-IF.
024400     IF WS-IS-PROMOTION-EVENT
024500         PERFORM 2100-BULK-APPROVE-PENDING THRU 2100-EXIT
024600     END-IF.
024700     PERFORM 1600-READ-EVENT THRU 1600-EXIT.
024800 2000-EXIT.
024900     EXIT.
025000*
025100 2100-BULK-APPROVE-PENDING.
025200     MOVE 1 TO WS-SCAN-IX.
025300     PERFORM 2110-SCAN-AND-APPROVE THRU 2110-EXIT
025400         UNTIL WS-SCAN-IX > WS-ITEM-TABLE-COUNT.
025500 2100-EXIT.
025600     EXIT.
025700*
025800 2110-SCAN-AND-APPROVE.
025900     IF MDR-ITEM-SUBMITTER-ID (WS-SCAN-IX) = MDR-TCHG-USER-ID
026000        AND MDR-ITEM-PENDING (WS-SCAN-IX)
026100         MOVE 'APPROVED'            TO
026200              MDR-ITEM-STATUS (WS-SCAN-IX)
026300         MOVE MDR-SYSTEM-ACTOR-ID   TO
026400              MDR-ITEM-REVIEWER-ID (WS-SCAN-IX)
026500         MOVE WS-TIMESTAMP-NOW      TO
026600              MDR-ITEM-REVIEWED-AT (WS-SCAN-IX)
026700         MOVE SPACES TO MDR-ITEM-REJECTION-REASON (WS-SCAN-IX)
026800         PERFORM 9000-WRITE-AUDIT-ENTRY THRU 9000-EXIT
026900         ADD 1 TO WS-CT-ITEMS-APPROVED
027000     END-IF.
027100     ADD 1 TO WS-SCAN-IX.
027200 2110-EXIT.
027300     EXIT.
027400*
027500 3000-SPILL-ITEM-MASTER.
027600     OPEN OUTPUT ITEM-MASTER-NEW-FILE.
027700     MOVE 1 TO WS-SPILL-IX.
027800     PERFORM 3100-WRITE-NEW-ITEM THRU 3100-EXIT
027900         UNTIL WS-SPILL-IX > WS-ITEM-TABLE-COUNT.
028000     CLOSE ITEM-MASTER-NEW-FILE.
028100 3000-EXIT.
028200     EXIT.
028300*
028400 3100-WRITE-NEW-ITEM.
028500     MOVE WS-ITEM-ENTRY (WS-SPILL-IX) TO MDR-ITEM-NEW-RECORD.
028600     WRITE MDR-ITEM-NEW-RECORD.
028700     ADD 1 TO WS-SPILL-IX.
028800 3100-EXIT.
028900     EXIT.
029000*
029100 9000-WRITE-AUDIT-ENTRY.
029200     ADD 1 TO WS-AUDIT-SEQ.
029300     MOVE WS-AUDIT-SEQ TO WS-AUDIT-SEQ-DISP.
029400     INITIALIZE MDR-AUDIT-RECORD.
029500     STRING 'AUD-' DELIMITED BY SIZE
029600            WS-AUDIT-SEQ-DISP DELIMITED BY SIZE
029700         INTO MDR-AUDIT-ENTRY-ID
029800     END-STRING.
029900     MOVE MDR-SYSTEM-ACTOR-ID        TO MDR-AUDIT-ACTOR-ID.
030000     MOVE 'AUTO_APPROVE        '     TO MDR-AUDIT-ACTION.
030100     MOVE 'MODERATION_ITEM     '     TO MDR-AUDIT-TARGET-TYPE.
030200     MOVE MDR-ITEM-ID (WS-SCAN-IX)   TO MDR-AUDIT-TARGET-ID.
030300     MOVE SPACES                     TO MDR-AUDIT-DETAILS.
030400     MOVE WS-TIMESTAMP-NOW           TO MDR-AUDIT-CREATED-AT.
030500     WRITE MDR-AUDIT-RECORD.
030600 9000-EXIT.
030700     EXIT.
030800*
030900 8000-WRITE-RUN-SUMMARY.
031000     MOVE WS-CT-EVENTS-READ    TO WS-RL-EVENTS-READ.
031100     MOVE WS-CT-ITEMS-APPROVED TO WS-RL-APPROVED.
031200     WRITE MDR-RUNLOG-RECORD FROM WS-RUNLOG-LINE.
031300 8000-EXIT.
031400     EXIT.
031500*
031600 9900-TERMINATION.
031700     CLOSE TIER-CHANGED-EVENTS-FILE
031800           AUDIT-LOG-FILE
031900           RUN-LOG-FILE.
032000 9900-EXIT.
032100     EXIT.
