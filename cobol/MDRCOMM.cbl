000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : MDRCOMM                                        *
000400*   SYSTEM     : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION  *
000500*   DESCRIPTION: COMMON WORK AREA SHARED BY ALL MDRBCHn BATCH    *
000600*                PROGRAMS - SYSTEM-ACTOR CONSTANT, TRUST-TIER    *
000700*                LITERALS, DATE-ARITHMETIC WORK FIELDS (JULIAN   *
000800*                DAY FORM, USED TO AGE ACCOUNTS AND TO WINDOW    *
000900*                THE 30-DAY REJECTION LOOKBACK) AND THE COMMON   *
001000*                FILE-STATUS 88-LEVELS.                          *
001100*                                                                *
001200******************************************************************
001300*----------------------------------------------------------------*
001400* CHANGE ACTIVITY                                                *
001500*----------------------------------------------------------------*
001600* VRS001 VSIQUEI  10/05/88 - INITIAL LAYOUT - COMMON WORK AREA
001700* VRS002 RALMEID  04/19/93 - ADDED JULIAN DATE FIELDS FOR THE
001800*                            TRUST PROMOTION/DEMOTION SWEEPS
001900* VRS003 JCOSTA   01/15/99 - Y2K: CCYYDDD JULIAN FORM CONFIRMED
002000*                            4-DIGIT CENTURY THROUGHOUT
002100*----------------------------------------------------------------*
002200 01  MDR-COMMON-CONSTANTS.
002300     05  MDR-SYSTEM-ACTOR-ID           PIC X(36)
002400         VALUE '00000000-0000-0000-0000-000000000000'.
002500     05  MDR-TIER-NEW                  PIC X(09) VALUE 'NEW'.
002600     05  MDR-TIER-TRUSTED              PIC X(09) VALUE 'TRUSTED'.
002700     05  MDR-TIER-MODERATOR            PIC X(09)
002800         VALUE 'MODERATOR'.
002900     05  MDR-TIER-ADMIN                PIC X(09) VALUE 'ADMIN'.
003000*
003100 01  MDR-DATE-WORK-AREA.
003200     05  MDR-DTW-TODAY-CCYYMMDD        PIC 9(08).
003300     05  MDR-DTW-TODAY-CCYYMMDD-R  REDEFINES
003400         MDR-DTW-TODAY-CCYYMMDD.
003500         10  MDR-DTW-TODAY-CCYY            PIC 9(04).
003600         10  MDR-DTW-TODAY-MM              PIC 9(02).
003700         10  MDR-DTW-TODAY-DD              PIC 9(02).
003800     05  MDR-DTW-TODAY-CCYYDDD         PIC 9(07).
003900     05  MDR-DTW-WINDOW-CCYYDDD        PIC 9(07).
004000     05  MDR-DTW-COMPARE-CCYYMMDD      PIC 9(08).
004100     05  MDR-DTW-COMPARE-CCYYMMDD-R  REDEFINES
004200         MDR-DTW-COMPARE-CCYYMMDD.
004300         10  MDR-DTW-COMPARE-CCYY          PIC 9(04).
004400         10  MDR-DTW-COMPARE-MM            PIC 9(02).
004500         10  MDR-DTW-COMPARE-DD            PIC 9(02).
004600     05  MDR-DTW-COMPARE-CCYYDDD       PIC 9(07).
004700     05  MDR-DTW-DAYS-BETWEEN          PIC S9(09) COMP.
004800*
004900 01  MDR-FILE-STATUS-COMMON.
005000     05  MDR-FSTAT                     PIC X(02).
005100         88  MDR-FSTAT-OK                  VALUE '00'.
005200         88  MDR-FSTAT-EOF                 VALUE '10'.
005300         88  MDR-FSTAT-NOT-FOUND           VALUE '23'.
005400         88  MDR-FSTAT-DUPLICATE           VALUE '22'.
