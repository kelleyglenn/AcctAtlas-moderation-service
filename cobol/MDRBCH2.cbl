000100******************************************************************
000200* SYSTEM      : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION   *
000300* PROGRAM     : MDRBCH2                                         *
000400* TYPE        : BATCH                                            *
000500* FINALIDADE  : MODERATOR REVIEW - APPLIES A STREAM OF APPROVE/ *
000600*               REJECT DECISIONS AGAINST THE MODERATION-ITEM    *
000700*               MASTER, ENFORCING THE PENDING-ONLY REVIEW GUARD *
000800*               AND WRITING ONE AUDIT-LOG ENTRY PER DECISION.   *
000900* DSNAMES     : MDR.ITEM.MASTER (OLD), MDR.ITEM.MASTER (NEW)    *
001000*               MDR.RDEC.IN, MDR.AUDIT.LOG (EXTEND)             *
001100*               MDR.RUN.LOG (EXTEND)                             *
001200* JOB         : MDRJ020                                          *
001300******************************************************************
001400*************************
001500 IDENTIFICATION DIVISION.
001600*************************
001700 PROGRAM-ID.     MDRBCH2.
001800 AUTHOR.         V SIQUEIRA.
001900 INSTALLATION.   ATLAS DATA PROCESSING CTR.
002000 DATE-WRITTEN.   04/02/1988.
002100 DATE-COMPILED.
002200 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
002300*----------------------------------------------------------------*
002400* CHANGE ACTIVITY                                                *
002500*----------------------------------------------------------------*
002600* VRS001 VSIQUEI  04/02/88 - IMPLANTACAO / INITIAL RELEASE
002700* VRS002 RALMEID  11/19/89 - ADDED ALREADY-REVIEWED GUARD PER
002800*                            MDR-044 (NO FIELDS CHANGED, NO
002900*                            AUDIT ENTRY WHEN STATUS NOT PENDING)
003000* VRS003 VSIQUEI  02/02/91 - ADDED NOT-FOUND ERROR COUNT TO
003100*                            RUN-LOG SUMMARY
003200* VRS004 RALMEID  08/14/94 - REASON TEXT NOW CARRIED TO AUDIT
003300*                            DETAILS ON REJECT ONLY, PER MDR-078
003400* VRS005 JCOSTA   01/08/99 - Y2K: REVIEWED-AT STAMP NOW BUILT
003500*                            FROM 4-DIGIT SYSTEM DATE
003600* VRS006 RALMEID  06/11/02 - MASTER REWRITE CONVERTED TO OLD/NEW
003700*                            GENERATION PAIR FOR RESTART-ABILITY
003800*----------------------------------------------------------------*
003900***********************
004000 ENVIRONMENT DIVISION.
004100***********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ITEM-MASTER-OLD-FILE
004900         ASSIGN TO ITEMOLD
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-ITEMOLD-STATUS.
005200     SELECT ITEM-MASTER-NEW-FILE
005300         ASSIGN TO ITEMNEW
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-ITEMNEW-STATUS.
005600     SELECT REVIEW-DECISIONS-FILE
005700         ASSIGN TO RDECIN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-RDECIN-STATUS.
006000     SELECT AUDIT-LOG-FILE
006100         ASSIGN TO AUDITLOG
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-AUDITLOG-STATUS.
006400     SELECT RUN-LOG-FILE
006500         ASSIGN TO RUNLOG
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-RUNLOG-STATUS.
006800****************
006900 DATA DIVISION.
007000****************
007100 FILE SECTION.
007200*
007300 FD  ITEM-MASTER-OLD-FILE
007400     LABEL RECORDS STANDARD.
007500 01  MDR-ITEM-OLD-RECORD          PIC X(1220).
007600*
007700 FD  ITEM-MASTER-NEW-FILE
007800     LABEL RECORDS STANDARD.
007900 01  MDR-ITEM-NEW-RECORD          PIC X(1220).
008000*
008100 FD  REVIEW-DECISIONS-FILE
008200     LABEL RECORDS STANDARD.
008300 COPY MDRRDEC.
008400*
008500 FD  AUDIT-LOG-FILE
008600     LABEL RECORDS STANDARD.
008700 COPY MDRAUDIT.
008800*
008900 FD  RUN-LOG-FILE
009000     LABEL RECORDS STANDARD.
009100 01  MDR-RUNLOG-RECORD            PIC X(80).
009200*
009300 WORKING-STORAGE SECTION.
009400*-----------------------*
009500 COPY MDRCOMM.
009600*-----------------------*
009700 01  WS-FILE-STATUSES.
009800     05  WS-ITEMOLD-STATUS             PIC X(02).
009900     05  WS-ITEMNEW-STATUS             PIC X(02).
010000     05  WS-RDECIN-STATUS              PIC X(02).
010100     05  WS-AUDITLOG-STATUS            PIC X(02).
010200     05  WS-RUNLOG-STATUS              PIC X(02).
010300     05  FILLER                        PIC X(02).
010400*
010500 01  WS-SWITCHES.
010600     05  WS-EOF-ITEMOLD-SW             PIC X(01) VALUE 'N'.
010700         88  WS-EOF-ITEMOLD                VALUE 'Y'.
010800     05  WS-EOF-RDECIN-SW              PIC X(01) VALUE 'N'.
010900         88  WS-EOF-RDECIN                 VALUE 'Y'.
011000     05  WS-ITEM-FOUND-SW              PIC X(01) VALUE 'N'.
011100         88  WS-ITEM-FOUND                  VALUE 'Y'.
011200     05  FILLER                        PIC X(02).
011300*
011400 01  WS-TABLE-CONTROL.
011500     05  WS-ITEM-MAX-OCC               PIC S9(04) COMP VALUE 5000.
011600     05  WS-ITEM-TABLE-IX              PIC S9(04) COMP VALUE ZERO.
011700     05  WS-ITEM-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
011800     05  WS-SRCH-IX                    PIC S9(04) COMP VALUE ZERO.
011900     05  FILLER                        PIC X(02).
012000*
012100 01  WS-ITEM-TABLE.
012200     05  WS-ITEM-TABLE-ENTRY OCCURS 5000 TIMES
012300                             INDEXED BY WS-ITEM-IX.
012400         COPY MDRITEM REPLACING MDR-ITEM-RECORD BY WS-ITEM-ENTRY.
012500*
012600 01  WS-RUN-COUNTERS.
012700     05  WS-CT-DECISIONS-READ          PIC S9(07) COMP VALUE ZERO.
012800     05  WS-CT-APPROVED                PIC S9(07) COMP VALUE ZERO.
012900     05  WS-CT-REJECTED                PIC S9(07) COMP VALUE ZERO.
013000     05  WS-CT-ERRORS                  PIC S9(07) COMP VALUE ZERO.
013100     05  FILLER                        PIC X(02).
013200*
013300 01  WS-TIMESTAMP-AREA.
013400     05  WS-TIMESTAMP-NOW               PIC X(26).
013500     05  FILLER                         PIC X(01).
013600 01  WS-TIME-NOW                       PIC 9(08).
013700 01  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.
013800     05  WS-TIME-NOW-HH                PIC 9(02).
013900     05  WS-TIME-NOW-MI                PIC 9(02).
014000     05  WS-TIME-NOW-SS                PIC 9(02).
014100     05  WS-TIME-NOW-CS                PIC 9(02).
014200 01  WS-AUDIT-SEQ                      PIC S9(09) COMP VALUE ZERO.
014300 01  WS-AUDIT-SEQ-DISP                 PIC 9(09).
014400*
014500 01  WS-RUNLOG-LINE.
014600     05  FILLER                        PIC X(10)
014700         VALUE 'MDRBCH2  '.
014800     05  FILLER                        PIC X(14)
014900         VALUE 'DECISIONS   ='.
015000     05  WS-RL-DECISIONS               PIC ZZZ,ZZ9.
015100     05  FILLER                        PIC X(11)
015200         VALUE ' APPROVED ='.
015300     05  WS-RL-APPROVED                PIC ZZZ,ZZ9.
015400     05  FILLER                        PIC X(11)
015500         VALUE ' REJECTED ='.
015600     05  WS-RL-REJECTED                PIC ZZZ,ZZ9.
015700     05  FILLER                        PIC X(09)
015800         VALUE ' ERRORS ='.
015900     05  WS-RL-ERRORS                  PIC ZZZ,ZZ9.
016000     05  FILLER                        PIC X(02).
016100*
016200******************************************************************
016300*    P R O C E D U R E   D I V I S I O N
016400******************************************************************
016500 PROCEDURE DIVISION.
016600*
016700 0000-MAINLINE.
016800     PERFORM 1000-LOAD-ITEM-MASTER THRU 1000-EXIT.
016900     PERFORM 1500-INIT-DECISION-READ THRU 1500-EXIT.
017000     PERFORM 2000-PROCESS-DECISION THRU 2000-EXIT
017100         UNTIL WS-EOF-RDECIN.
017200     PERFORM 3000-SPILL-ITEM-MASTER THRU 3000-EXIT.
017300     PERFORM 8000-WRITE-RUN-SUMMARY THRU 8000-EXIT.
017400     PERFORM 9900-TERMINATION THRU 9900-EXIT.
017500     STOP RUN.
017600*
017700 1000-LOAD-ITEM-MASTER.
017800     OPEN INPUT ITEM-MASTER-OLD-FILE.
017900     PERFORM 1100-READ-OLD-ITEM THRU 1100-EXIT
018000         UNTIL WS-EOF-ITEMOLD.
018100     CLOSE ITEM-MASTER-OLD-FILE.
018200 1000-EXIT.
018300     EXIT.
018400*
018500 1100-READ-OLD-ITEM.
018600     READ ITEM-MASTER-OLD-FILE
018700         AT END
018800             MOVE 'Y' TO WS-EOF-ITEMOLD-SW
018900     END-READ.
019000     IF NOT WS-EOF-ITEMOLD
019100         ADD 1 TO WS-ITEM-TABLE-COUNT
019200         SET WS-ITEM-IX TO WS-ITEM-TABLE-COUNT
019300         MOVE MDR-ITEM-OLD-RECORD
019400             TO WS-ITEM-ENTRY (WS-ITEM-IX)
019500     END-IF.
019600 1100-EXIT.
019700     EXIT.
019800*
019900 1500-INIT-DECISION-READ.
020000     OPEN INPUT REVIEW-DECISIONS-FILE.
020100     OPEN EXTEND AUDIT-LOG-FILE.
020200     OPEN EXTEND RUN-LOG-FILE.
020300     ACCEPT MDR-DTW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
020400     PERFORM 1550-BUILD-NOW-TIMESTAMP THRU 1550-EXIT.
020500     PERFORM 1600-READ-DECISION THRU 1600-EXIT.
020600 1500-EXIT.
020700     EXIT.
020800*
020900*    THE DECISION TRANSACTION CARRIES NO TIMESTAMP OF ITS OWN -
021000*    ONE RUN-DATE STAMP IS BUILT HERE AND APPLIED TO EVERY
021100*    DECISION PROCESSED IN THIS RUN, PER SHOP CONVENTION.
021200 1550-BUILD-NOW-TIMESTAMP.
021300     ACCEPT WS-TIME-NOW FROM TIME.
021400     MOVE SPACES TO WS-TIMESTAMP-NOW.
021500     STRING MDR-DTW-TODAY-CCYY   DELIMITED BY SIZE
021600            '-'                 DELIMITED BY SIZE
021700            MDR-DTW-TODAY-MM     DELIMITED BY SIZE
021800            '-'                 DELIMITED BY SIZE
021900            MDR-DTW-TODAY-DD     DELIMITED BY SIZE
022000            'T'                 DELIMITED BY SIZE
022100            WS-TIME-NOW-HH       DELIMITED BY SIZE
022200            ':'                 DELIMITED BY SIZE
022300            WS-TIME-NOW-MI       DELIMITED BY SIZE
022400            ':'                 DELIMITED BY SIZE
022500            WS-TIME-NOW-SS       DELIMITED BY SIZE
022600            'Z'                 DELIMITED BY SIZE
022700         INTO WS-TIMESTAMP-NOW
022800     END-STRING.
022900 1550-EXIT.
023000     EXIT.
023100*
023200 1600-READ-DECISION.
023300     READ REVIEW-DECISIONS-FILE
023400         AT END
023500             MOVE 'Y' TO WS-EOF-RDECIN-SW
023600     END-READ.
023700     IF NOT WS-EOF-RDECIN
023800         ADD 1 TO WS-CT-DECISIONS-READ
023900     END-IF.
024000 1600-EXIT.
024100     EXIT.
024200*
024300 2000-PROCESS-DECISION.
024400     PERFORM 2050-FIND-ITEM THRU 2050-EXIT.
024500     IF NOT WS-ITEM-FOUND
024600         ADD 1 TO WS-CT-ERRORS
024700     ELSE
024800         IF NOT MDR-ITEM-PENDING (WS-SRCH-IX)
024900             ADD 1 TO WS-CT-ERRORS
025000         ELSE
025100             IF MDR-RDEC-ACT-APPROVE
025200                 PERFORM 2100-APPLY-APPROVE THRU 2100-EXIT
025300             ELSE
025400                 PERFORM 2200-APPLY-REJECT THRU 2200-EXIT
025500             END-IF
025600         END-IF
025700     END-IF.
025800     PERFORM 1600-READ-DECISION THRU 1600-EXIT.
025900 2000-EXIT.
026000     EXIT.
026100*
026200 2050-FIND-ITEM.
026300     MOVE 'N' TO WS-ITEM-FOUND-SW.
026400     MOVE 1 TO WS-SRCH-IX.
026500     PERFORM 2055-SCAN-ITEM-TABLE THRU 2055-EXIT
026600         UNTIL WS-SRCH-IX > WS-ITEM-TABLE-COUNT
026700            OR WS-ITEM-FOUND.
026800 2050-EXIT.
026900     EXIT.
027000*
027100 2055-SCAN-ITEM-TABLE.
027200     IF MDR-ITEM-ID (WS-SRCH-IX) = MDR-RDEC-ITEM-ID
027300         MOVE 'Y' TO WS-ITEM-FOUND-SW
027400     ELSE
027500         ADD 1 TO WS-SRCH-IX
027600     END-IF.
027700 2055-EXIT.
027800     EXIT.
027900*
028000 2100-APPLY-APPROVE.
028100     MOVE 'APPROVED'          TO MDR-ITEM-STATUS (WS-SRCH-IX).
028200     MOVE MDR-RDEC-REVIEWER-ID
028300         TO MDR-ITEM-REVIEWER-ID (WS-SRCH-IX).
028400     MOVE WS-TIMESTAMP-NOW TO MDR-ITEM-REVIEWED-AT (WS-SRCH-IX).
028500     ADD 1 TO WS-CT-APPROVED.
028600     PERFORM 9000-WRITE-AUDIT-ENTRY THRU 9000-EXIT.
028700 2100-EXIT.
028800     EXIT.
028900*
029000 2200-APPLY-REJECT.
029100     MOVE 'REJECTED'          TO MDR-ITEM-STATUS (WS-SRCH-IX).
029200     MOVE MDR-RDEC-REVIEWER-ID
029300         TO MDR-ITEM-REVIEWER-ID (WS-SRCH-IX).
029400     MOVE WS-TIMESTAMP-NOW TO MDR-ITEM-REVIEWED-AT (WS-SRCH-IX).
029500     MOVE MDR-RDEC-REASON
029600         TO MDR-ITEM-REJECTION-REASON (WS-SRCH-IX).
029700     ADD 1 TO WS-CT-REJECTED.
029800     PERFORM 9000-WRITE-AUDIT-ENTRY THRU 9000-EXIT.
029900 2200-EXIT.
030000     EXIT.
030100*
030200 3000-SPILL-ITEM-MASTER.
030300     OPEN OUTPUT ITEM-MASTER-NEW-FILE.
030400     MOVE 1 TO WS-ITEM-TABLE-IX.
030500     PERFORM 3100-WRITE-NEW-ITEM THRU 3100-EXIT
030600         UNTIL WS-ITEM-TABLE-IX > WS-ITEM-TABLE-COUNT.
030700     CLOSE ITEM-MASTER-NEW-FILE.
030800 3000-EXIT.
030900     EXIT.
031000*
031100 3100-WRITE-NEW-ITEM.
031200     MOVE WS-ITEM-ENTRY (WS-ITEM-TABLE-IX) TO MDR-ITEM-NEW-RECORD.
031300     WRITE MDR-ITEM-NEW-RECORD.
031400     ADD 1 TO WS-ITEM-TABLE-IX.
031500 3100-EXIT.
031600     EXIT.
031700*
031800 8000-WRITE-RUN-SUMMARY.
031900     MOVE WS-CT-DECISIONS-READ TO WS-RL-DECISIONS.
032000     MOVE WS-CT-APPROVED       TO WS-RL-APPROVED.
032100     MOVE WS-CT-REJECTED       TO WS-RL-REJECTED.
032200     MOVE WS-CT-ERRORS         TO WS-RL-ERRORS.
032300     WRITE MDR-RUNLOG-RECORD FROM WS-RUNLOG-LINE.
032400 8000-EXIT.
032500     EXIT.
032600*
032700 9000-WRITE-AUDIT-ENTRY.
032800     ADD 1 TO WS-AUDIT-SEQ.
032900     MOVE WS-AUDIT-SEQ TO WS-AUDIT-SEQ-DISP.
033000     INITIALIZE MDR-AUDIT-RECORD.
033100     STRING 'AUD-' WS-AUDIT-SEQ-DISP DELIMITED BY SIZE
033200         INTO MDR-AUDIT-ENTRY-ID.
033300     MOVE MDR-RDEC-REVIEWER-ID TO MDR-AUDIT-ACTOR-ID.
033400     IF MDR-RDEC-ACT-APPROVE
033500         MOVE 'APPROVE            ' TO MDR-AUDIT-ACTION
033600         MOVE SPACES               TO MDR-AUDIT-DETAILS
033700     ELSE
033800         MOVE 'REJECT             ' TO MDR-AUDIT-ACTION
033900         MOVE MDR-RDEC-REASON       TO MDR-AUDIT-DETAILS
034000     END-IF.
034100     MOVE 'MODERATION_ITEM     ' TO MDR-AUDIT-TARGET-TYPE.
034200     MOVE MDR-RDEC-ITEM-ID        TO MDR-AUDIT-TARGET-ID.
034300     MOVE WS-TIMESTAMP-NOW        TO MDR-AUDIT-CREATED-AT.
034400     WRITE MDR-AUDIT-RECORD.
034500 9000-EXIT.
034600     EXIT.
034700*
034800 9900-TERMINATION.
034900     CLOSE REVIEW-DECISIONS-FILE
035000           AUDIT-LOG-FILE
035100           RUN-LOG-FILE.
035200 9900-EXIT.
035300     EXIT.
