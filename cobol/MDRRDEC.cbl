000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : MDRRDEC                                        *
000400*   SYSTEM     : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION  *
000500*   DESCRIPTION: RECORD LAYOUT FOR THE REVIEW DECISION INPUT     *
000600*                FILE (MDR.REVDEC.TRANS) - ONE RECORD PER        *
000700*                MODERATOR APPROVE/REJECT DECISION, CONSUMED BY  *
000800*                MDRBCH2 AGAINST THE MODERATION ITEM MASTER.     *
000900*   DSNAME     : MDR.REVDEC.TRANS                                *
001000*                                                                *
001100******************************************************************
001200*----------------------------------------------------------------*
001300* CHANGE ACTIVITY                                                *
001400*----------------------------------------------------------------*
001500* VRS001 VSIQUEI  08/03/88 - INITIAL LAYOUT - REVIEW DECISION
001600*                            TRANSACTION RECORD
001700* VRS002 RALMEID  12/14/95 - WIDENED REASON TO MATCH REJECTION
001800*                            REASON ON THE ITEM MASTER (1000)
001900*----------------------------------------------------------------*
002000 01  MDR-RDEC-RECORD.
002100     05  MDR-RDEC-ITEM-ID              PIC X(36).
002200     05  MDR-RDEC-REVIEWER-ID          PIC X(36).
002300     05  MDR-RDEC-ACTION               PIC X(08).
002400         88  MDR-RDEC-ACT-APPROVE          VALUE 'APPROVE '.
002500         88  MDR-RDEC-ACT-REJECT           VALUE 'REJECT  '.
002600     05  MDR-RDEC-REASON               PIC X(1000).
002700     05  FILLER                        PIC X(08).
