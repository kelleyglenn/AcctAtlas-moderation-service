000100******************************************************************
000200* SYSTEM      : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION   *
000300* PROGRAM     : MDRBCH4                                         *
000400* TYPE        : BATCH                                            *
000500* FINALIDADE  : TRUST-TIER PROMOTION SWEEP - SCANS THE USER      *
000600*               SUMMARY EXTRACT AND, FOR EACH NEW-TIER USER,     *
000700*               COMPUTES RECENT REJECTIONS AND ACTIVE ABUSE      *
000800*               REPORTS AGAINST THE ITEM/REPORT MASTERS TO       *
000900*               DECIDE ELIGIBILITY FOR PROMOTION TO TRUSTED.     *
001000* DSNAMES     : MDR.ITEM.MASTER (IN), MDR.ABUSE.MASTER (IN)      *
001100*               MDR.USER.SUMMARY (IN), MDR.TIER.CHGEVT (EXTEND)  *
001200*               MDR.RUN.LOG (EXTEND)                              
001300* JOB         : MDRJ040                                          *
001400******************************************************************
001500*************************
001600 IDENTIFICATION DIVISION.
001700*************************
001800 PROGRAM-ID.     MDRBCH4.
001900 AUTHOR.         R ALMEIDA.
002000 INSTALLATION.   ATLAS DATA PROCESSING CTR.
002100 DATE-WRITTEN.   10/04/1992.
002200 DATE-COMPILED.
002300 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
002400*----------------------------------------------------------------*
002500* CHANGE ACTIVITY                                                *
002600*----------------------------------------------------------------*
002700* VRS001 RALMEID  10/04/92 - IMPLANTACAO / INITIAL RELEASE, PER
002800*                            MDR-133 TRUST TIER AUTOMATION PROJ.
002900* VRS002 RALMEID  03/30/93 - ADDED ACTIVE-REPORTS JOIN AGAINST
003000*                            ABUSE MASTER, PER MDR-140
003100* VRS003 JCOSTA   01/12/99 - Y2K: JULIAN DAY ROUTINE REWRITTEN TO
003200*                            CARRY A 4-DIGIT CENTURY THROUGHOUT -
003300*                            OLD 2-DIGIT YEAR LOGIC RETIRED
003400* VRS004 RALMEID  07/02/03 - APPROVED-COUNT THRESHOLD RAISED TO
003500*                            10 PER REVISED MODERATION DESK POLICY
003600*----------------------------------------------------------------*
003700***********************
003800 ENVIRONMENT DIVISION.
003900***********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ITEM-MASTER-IN-FILE
004700         ASSIGN TO ITEMIN
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-ITEMIN-STATUS.
005000     SELECT ABUSE-MASTER-IN-FILE
005100         ASSIGN TO ABUSEIN
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-ABUSEIN-STATUS.
005400     SELECT USER-SUMMARIES-FILE
005500         ASSIGN TO USERIN
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-USERIN-STATUS.
005800     SELECT TIER-CHANGED-EVENTS-FILE
005900         ASSIGN TO TCHGOUT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-TCHGOUT-STATUS.
006200     SELECT RUN-LOG-FILE
006300         ASSIGN TO RUNLOG
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-RUNLOG-STATUS.
006600****************
006700 DATA DIVISION.
006800****************
006900 FILE SECTION.
007000*
007100 FD  ITEM-MASTER-IN-FILE
007200     LABEL RECORDS STANDARD.
007300 01  MDR-ITEM-IN-RECORD           PIC X(1220).
007400*
007500 FD  ABUSE-MASTER-IN-FILE
007600     LABEL RECORDS STANDARD.
007700 01  MDR-ABUSE-IN-RECORD          PIC X(3208).
007800*
007900 FD  USER-SUMMARIES-FILE
008000     LABEL RECORDS STANDARD.
008100 COPY MDRUSER.
008200*
008300 FD  TIER-CHANGED-EVENTS-FILE
008400     LABEL RECORDS STANDARD.
008500 COPY MDRTCHG.
008600*
008700 FD  RUN-LOG-FILE
008800     LABEL RECORDS STANDARD.
008900 01  MDR-RUNLOG-RECORD            PIC X(80).
009000*
009100 WORKING-STORAGE SECTION.
009200 77  WS-ITEM-MAX-OCC               PIC S9(04) COMP VALUE 5000.
009300 77  WS-RPT-MAX-OCC                PIC S9(04) COMP VALUE 5000.
009400*-----------------------*
009500 COPY MDRCOMM.
009600*-----------------------*
009700 01  WS-FILE-STATUSES.
009800     05  WS-ITEMIN-STATUS              PIC X(02).
009900     05  WS-ABUSEIN-STATUS             PIC X(02).
010000     05  WS-USERIN-STATUS              PIC X(02).
010100     05  WS-TCHGOUT-STATUS             PIC X(02).
010200     05  WS-RUNLOG-STATUS              PIC X(02).
010300     05  FILLER                        PIC X(02).
010400*
010500 01  WS-SWITCHES.
010600     05  WS-EOF-ITEMIN-SW              PIC X(01) VALUE 'N'.
010700         88  WS-EOF-ITEMIN                 VALUE 'Y'.
010800     05  WS-EOF-ABUSEIN-SW             PIC X(01) VALUE 'N'.
010900         88  WS-EOF-ABUSEIN                VALUE 'Y'.
011000     05  WS-EOF-USERIN-SW              PIC X(01) VALUE 'N'.
011100         88  WS-EOF-USERIN                 VALUE 'Y'.
011200     05  WS-CONTENT-MATCH-SW           PIC X(01) VALUE 'N'.
011300         88  WS-CONTENT-MATCH              VALUE 'Y'.
011400     05  FILLER                        PIC X(02).
011500*
011600 01  WS-TABLE-CONTROL.
011700     05  WS-ITEM-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
011800     05  WS-RPT-TABLE-COUNT            PIC S9(04) COMP VALUE ZERO.
011900     05  WS-SRCH-IX                    PIC S9(04) COMP VALUE ZERO.
012000     05  WS-AR-IX                      PIC S9(04) COMP VALUE ZERO.
012100     05  WS-IT2-IX                     PIC S9(04) COMP VALUE ZERO.
012200     05  FILLER                        PIC X(02).
012300*
012400 01  WS-ITEM-TABLE.
012500     05  WS-ITEM-TABLE-ENTRY OCCURS 5000 TIMES.
012600         COPY MDRITEM REPLACING MDR-ITEM-RECORD BY WS-ITEM-ENTRY.
012700*
012800 01  WS-RPT-TABLE.
012900     05  WS-RPT-TABLE-ENTRY OCCURS 5000 TIMES.
013000         COPY MDRABRPT REPLACING MDR-ABUSE-RECORD BY WS-RPT-ENTRY.
013100*
013200 01  WS-RUN-COUNTERS.
013300     05  WS-CT-USERS-READ              PIC S9(07) COMP VALUE ZERO.
013400     05  WS-CT-USERS-PROMOTED          PIC S9(07) COMP VALUE ZERO.
013500     05  FILLER                        PIC X(02).
013600*
013700 01  WS-RULE-WORK-AREA.
013800     05  WS-REJECTIONS-SINCE           PIC S9(07) COMP VALUE ZERO.
013900     05  WS-ACTIVE-REPORTS             PIC S9(07) COMP VALUE ZERO.
014000     05  WS-ACCOUNT-AGE-DAYS           PIC S9(09) COMP VALUE ZERO.
014100     05  WS-DAYS-SINCE-REVIEW          PIC S9(09) COMP VALUE ZERO.
014200     05  FILLER                        PIC X(02).
014300*
014400*    JULIAN / ABSOLUTE-DAY WORK AREA - NO INTRINSIC FUNCTIONS ARE
014500*    USED IN THIS SHOP'S BATCH WORK; ABSOLUTE DAY NUMBERS ARE
014600*    COMPUTED DIRECTLY FROM THE GREGORIAN CALENDAR RULES BELOW.
014700 01  WS-JULIAN-WORK-AREA.
014800     05  WS-JUL-CCYY                   PIC 9(04).
014900     05  WS-JUL-MM                     PIC 9(02).
015000     05  WS-JUL-DD                     PIC 9(02).
015100     05  WS-JUL-Y1                     PIC 9(04) COMP.
015200     05  WS-JUL-LEAP-A                 PIC 9(04) COMP.
015300     05  WS-JUL-LEAP-B                 PIC 9(04) COMP.
015400     05  WS-JUL-LEAP-C                 PIC 9(04) COMP.
015500     05  WS-JUL-LEAP-DAYS              PIC 9(06) COMP.
015600     05  WS-JUL-REM400                 PIC 9(04) COMP.
015700     05  WS-JUL-REM100                 PIC 9(04) COMP.
015800     05  WS-JUL-REM4                   PIC 9(04) COMP.
015900     05  WS-JUL-CUM-DAYS                PIC 9(03) COMP.
016000     05  WS-JUL-IS-LEAP-SW              PIC X(01) VALUE 'N'.
016100         88  WS-JUL-IS-LEAP                 VALUE 'Y'.
016200     05  WS-JUL-ABS-DAYS                PIC 9(08) COMP.
016300     05  WS-TODAY-ABS-DAYS              PIC 9(08) COMP.
016400     05  FILLER                         PIC X(02).
016500*
016600 01  WS-CUM-DAYS-TABLE.
016700     05  FILLER PIC 9(03) COMP VALUE 0.
016800     05  FILLER PIC 9(03) COMP VALUE 31.
016900     05  FILLER PIC 9(03) COMP VALUE 59.
017000     05  FILLER PIC 9(03) COMP VALUE 90.
017100     05  FILLER PIC 9(03) COMP VALUE 120.
017200     05  FILLER PIC 9(03) COMP VALUE 151.
017300     05  FILLER PIC 9(03) COMP VALUE 181.
017400     05  FILLER PIC 9(03) COMP VALUE 212.
017500     05  FILLER PIC 9(03) COMP VALUE 243.
017600     05  FILLER PIC 9(03) COMP VALUE 273.
017700     05  FILLER PIC 9(03) COMP VALUE 304.
017800     05  FILLER PIC 9(03) COMP VALUE 334.
017900 01  WS-CUM-DAYS-TABLE-R REDEFINES WS-CUM-DAYS-TABLE.
018000     05  WS-CUM-DAYS-OCC OCCURS 12 TIMES PIC 9(03) COMP.
018100*
018200 01  WS-TIMESTAMP-AREA.
018300     05  WS-TIMESTAMP-NOW               PIC X(26).
018400     05  FILLER                         PIC X(01).
018500 01  WS-TIME-NOW                       PIC 9(08).
018600 01  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.
018700     05  WS-TIME-NOW-HH                PIC 9(02).
018800     05  WS-TIME-NOW-MI                PIC 9(02).
018900     05  WS-TIME-NOW-SS                PIC 9(02).
019000     05  WS-TIME-NOW-CS                PIC 9(02).
019100*
019200 01  WS-RUNLOG-LINE.
019300     05  FILLER                        PIC X(10)
019400         VALUE 'MDRBCH4  '.
019500     05  FILLER                        PIC X(14)
019600         VALUE 'USERS READ  ='.
019700     05  WS-RL-USERS-READ              PIC ZZZ,ZZ9.
019800     05  FILLER                        PIC X(13)
019900         VALUE ' PROMOTED   ='.
020000     05  WS-RL-PROMOTED                PIC ZZZ,ZZ9.
020100     05  FILLER                        PIC X(24).
020200*
020300******************************************************************
020400*    P R O C E D U R E   D I V I S I O N
020500******************************************************************
020600 PROCEDURE DIVISION.
020700*
020800 0000-MAINLINE.
020900     PERFORM 1000-LOAD-ITEM-TABLE THRU 1000-EXIT.
021000     PERFORM 1100-LOAD-REPORT-TABLE THRU 1100-EXIT.
021100     PERFORM 1500-INIT-USER-READ THRU 1500-EXIT.
021200     PERFORM 2000-PROCESS-USER THRU 2000-EXIT
021300         UNTIL WS-EOF-USERIN.
021400     PERFORM 8000-WRITE-RUN-SUMMARY THRU 8000-EXIT.
021500     PERFORM 9900-TERMINATION THRU 9900-EXIT.
021600     STOP RUN.
021700*
021800 1000-LOAD-ITEM-TABLE.
021900     OPEN INPUT ITEM-MASTER-IN-FILE.
022000     PERFORM 1050-READ-ITEM THRU 1050-EXIT
022100         UNTIL WS-EOF-ITEMIN.
022200     CLOSE ITEM-MASTER-IN-FILE.
022300 1000-EXIT.
022400     EXIT.
022500*
022600 1050-READ-ITEM.
022700     READ ITEM-MASTER-IN-FILE
022800         AT END
022900             MOVE 'Y' TO WS-EOF-ITEMIN-SW
023000     END-READ.
023100     IF NOT WS-EOF-ITEMIN
023200         ADD 1 TO WS-ITEM-TABLE-COUNT
023300         MOVE MDR-ITEM-IN-RECORD
023400             TO WS-ITEM-ENTRY (WS-ITEM-TABLE-COUNT)
023500     END-IF.
023600 1050-EXIT.
023700     EXIT.
023800*
023900 1100-LOAD-REPORT-TABLE.
024000     OPEN INPUT ABUSE-MASTER-IN-FILE.
024100     PERFORM 1150-READ-REPORT THRU 1150-EXIT
024200         UNTIL WS-EOF-ABUSEIN.
024300     CLOSE ABUSE-MASTER-IN-FILE.
024400 1100-EXIT.
024500     EXIT.
024600*
024700 1150-READ-REPORT.
024800     READ ABUSE-MASTER-IN-FILE
024900         AT END
025000             MOVE 'Y' TO WS-EOF-ABUSEIN-SW
025100     END-READ.
025200     IF NOT WS-EOF-ABUSEIN
025300         ADD 1 TO WS-RPT-TABLE-COUNT
025400         MOVE MDR-ABUSE-IN-RECORD
025500             TO WS-RPT-ENTRY (WS-RPT-TABLE-COUNT)
025600     END-IF.
025700 1150-EXIT.
025800     EXIT.
025900*
026000 1500-INIT-USER-READ.
026100     OPEN INPUT USER-SUMMARIES-FILE.
026200     OPEN EXTEND TIER-CHANGED-EVENTS-FILE.
026300     OPEN EXTEND RUN-LOG-FILE.
026400     ACCEPT MDR-DTW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
026500     MOVE MDR-DTW-TODAY-CCYY TO WS-JUL-CCYY.
026600     MOVE MDR-DTW-TODAY-MM   TO WS-JUL-MM.
026700     MOVE MDR-DTW-TODAY-DD   TO WS-JUL-DD.
026800     PERFORM 5000-CALC-ABS-DAYS THRU 5000-EXIT.
026900     MOVE WS-JUL-ABS-DAYS TO WS-TODAY-ABS-DAYS.
027000     PERFORM 1550-BUILD-NOW-TIMESTAMP THRU 1550-EXIT.
027100     PERFORM 1600-READ-USER THRU 1600-EXIT.
027200 1500-EXIT.
027300     EXIT.
027400*
027500 1550-BUILD-NOW-TIMESTAMP.
027600     ACCEPT WS-TIME-NOW FROM TIME.
027700     MOVE SPACES TO WS-TIMESTAMP-NOW.
027800     STRING MDR-DTW-TODAY-CCYY   DELIMITED BY SIZE
027900            '-'                 DELIMITED BY SIZE
028000            MDR-DTW-TODAY-MM     DELIMITED BY SIZE
028100            '-'                 DELIMITED BY SIZE
028200            MDR-DTW-TODAY-DD     DELIMITED BY SIZE
028300            'T'                 DELIMITED BY SIZE
028400            WS-TIME-NOW-HH       DELIMITED BY SIZE
028500            ':'                 DELIMITED BY SIZE
028600            WS-TIME-NOW-MI       DELIMITED BY SIZE
028700            ':'                 DELIMITED BY SIZE
028800            WS-TIME-NOW-SS       DELIMITED BY SIZE
028900            'Z'                 DELIMITED BY SIZE
029000         INTO WS-TIMESTAMP-NOW
029100     END-STRING.
029200 1550-EXIT.
029300     EXIT.
029400*
029500 1600-READ-USER.
029600     READ USER-SUMMARIES-FILE
029700         AT END
029800             MOVE 'Y' TO WS-EOF-USERIN-SW
029900     END-READ.
030000     IF NOT WS-EOF-USERIN
030100         ADD 1 TO WS-CT-USERS-READ
030200     END-IF.
030300 1600-EXIT.
030400     EXIT.
030500*
030600 2000-PROCESS-USER.
030700     IF MDR-USER-TIER-NEW
030800         PERFORM 2100-CALC-REJECTIONS-SINCE THRU 2100-EXIT
030900         PERFORM 2200-CALC-ACTIVE-REPORTS THRU 2200-EXIT
031000         PERFORM 2300-APPLY-PROMOTION-RULE THRU 2300-EXIT
031100     END-IF.
031200     PERFORM 1600-READ-USER THRU 1600-EXIT.
031300 2000-EXIT.
031400     EXIT.
031500*
031600 2100-CALC-REJECTIONS-SINCE.
031700     MOVE ZERO TO WS-REJECTIONS-SINCE.
031800     MOVE 1 TO WS-SRCH-IX.
031900     PERFORM 2110-SCAN-ITEM-FOR-REJECT THRU 2110-EXIT
032000         UNTIL WS-SRCH-IX > WS-ITEM-TABLE-COUNT.
032100 2100-EXIT.
032200     EXIT.
032300*
032400 2110-SCAN-ITEM-FOR-REJECT.
032500     IF MDR-ITEM-SUBMITTER-ID (WS-SRCH-IX) = MDR-USER-ID
032600        AND MDR-ITEM-REJECTED (WS-SRCH-IX)
032700         MOVE MDR-ITEM-REVD-YYYY (WS-SRCH-IX) TO WS-JUL-CCYY
032800         MOVE MDR-ITEM-REVD-MM   (WS-SRCH-IX) TO WS-JUL-MM
032900         MOVE MDR-ITEM-REVD-DD   (WS-SRCH-IX) TO WS-JUL-DD
033000         PERFORM 5000-CALC-ABS-DAYS THRU 5000-EXIT
033100         COMPUTE WS-DAYS-SINCE-REVIEW =
033200             WS-TODAY-ABS-DAYS - WS-JUL-ABS-DAYS
033300         IF WS-DAYS-SINCE-REVIEW <= 30
033400             ADD 1 TO WS-REJECTIONS-SINCE
033500         END-IF
033600     END-IF.
033700     ADD 1 TO WS-SRCH-IX.
033800 2110-EXIT.
033900     EXIT.
034000*
034100 2200-CALC-ACTIVE-REPORTS.
034200     MOVE ZERO TO WS-ACTIVE-REPORTS.
034300     MOVE 1 TO WS-AR-IX.
034400     PERFORM 2210-SCAN-REPORT-FOR-ACTIVE THRU 2210-EXIT
034500         UNTIL WS-AR-IX > WS-RPT-TABLE-COUNT.
034600 2200-EXIT.
034700     EXIT.
034800*
034900 2210-SCAN-REPORT-FOR-ACTIVE.
035000     IF MDR-ABUSE-OPEN (WS-AR-IX)
035100         MOVE 'N' TO WS-CONTENT-MATCH-SW
035200         MOVE 1 TO WS-IT2-IX
035300         PERFORM 2220-SCAN-ITEM-FOR-CONTENT THRU 2220-EXIT
035400             UNTIL WS-IT2-IX > WS-ITEM-TABLE-COUNT
035500                OR WS-CONTENT-MATCH
035600         IF WS-CONTENT-MATCH
035700             ADD 1 TO WS-ACTIVE-REPORTS
035800         END-IF
035900     END-IF.
036000     ADD 1 TO WS-AR-IX.
036100 2210-EXIT.
036200     EXIT.
036300*
036400 2220-SCAN-ITEM-FOR-CONTENT.
036500     IF MDR-ITEM-SUBMITTER-ID (WS-IT2-IX) = MDR-USER-ID
036600        AND MDR-ITEM-CONTENT-ID (WS-IT2-IX) =
036700            MDR-ABUSE-CONTENT-ID (WS-AR-IX)
036800         MOVE 'Y' TO WS-CONTENT-MATCH-SW
036900     ELSE
037000         ADD 1 TO WS-IT2-IX
037100     END-IF.
037200 2220-EXIT.
037300     EXIT.
037400*
037500*    PROMOTION REQUIRES ALL FOUR CONDITIONS TO HOLD - TIER
037600*    ALREADY CHECKED BY THE CALLER (2000-PROCESS-USER).
037700 2300-APPLY-PROMOTION-RULE.
037800     PERFORM 2310-CALC-ACCOUNT-AGE THRU 2310-EXIT.
037900     IF WS-ACCOUNT-AGE-DAYS >= 30
038000        AND MDR-USER-APPROVED-COUNT >= 10
038100        AND WS-REJECTIONS-SINCE = 0
038200        AND WS-ACTIVE-REPORTS = 0
038300         PERFORM 4000-WRITE-TIER-EVENT THRU 4000-EXIT
038400         ADD 1 TO WS-CT-USERS-PROMOTED
038500     END-IF.
038600 2300-EXIT.
038700     EXIT.
038800*
038900 2310-CALC-ACCOUNT-AGE.
039000     MOVE MDR-USER-CRTD-YYYY TO WS-JUL-CCYY.
039100     MOVE MDR-USER-CRTD-MM   TO WS-JUL-MM.
039200     MOVE MDR-USER-CRTD-DD   TO WS-JUL-DD.
039300     PERFORM 5000-CALC-ABS-DAYS THRU 5000-EXIT.
039400     COMPUTE WS-ACCOUNT-AGE-DAYS =
039500         WS-TODAY-ABS-DAYS - WS-JUL-ABS-DAYS.
039600 2310-EXIT.
039700     EXIT.
039800*
039900 4000-WRITE-TIER-EVENT.
040000     INITIALIZE MDR-TCHG-RECORD.
040100     MOVE MDR-USER-ID             TO MDR-TCHG-USER-ID.
040200     MOVE MDR-TIER-NEW            TO MDR-TCHG-OLD-TIER.
040300     MOVE MDR-TIER-TRUSTED        TO MDR-TCHG-NEW-TIER.
040400     MOVE 'AUTO_PROMOTION      '  TO MDR-TCHG-REASON.
040500     MOVE WS-TIMESTAMP-NOW        TO MDR-TCHG-TIMESTAMP.
040600     WRITE MDR-TCHG-RECORD.
040700 4000-EXIT.
040800     EXIT.
040900*
041000*    ABSOLUTE-DAY CALCULATION - PROLEPTIC GREGORIAN CALENDAR,
041100*    DAY 1 = 0001-01-01.  WS-JUL-CCYY/MM/DD ON ENTRY, RESULT IN
041200*    WS-JUL-ABS-DAYS.  GOOD FOR ANY 4-DIGIT YEAR - SEE VRS003.
041300 5000-CALC-ABS-DAYS.
041400     COMPUTE WS-JUL-Y1 = WS-JUL-CCYY - 1.
041500     DIVIDE WS-JUL-Y1 BY 4   GIVING WS-JUL-LEAP-A.
041600     DIVIDE WS-JUL-Y1 BY 100 GIVING WS-JUL-LEAP-B.
041700     DIVIDE WS-JUL-Y1 BY 400 GIVING WS-JUL-LEAP-C.
041800     COMPUTE WS-JUL-LEAP-DAYS =
041900         WS-JUL-LEAP-A - WS-JUL-LEAP-B + WS-JUL-LEAP-C.
042000     PERFORM 5100-CHECK-LEAP-YEAR THRU 5100-EXIT.
042100     MOVE WS-CUM-DAYS-OCC (WS-JUL-MM) TO WS-JUL-CUM-DAYS.
042200     COMPUTE WS-JUL-ABS-DAYS =
042300         (365 * WS-JUL-Y1) + WS-JUL-LEAP-DAYS
042400         + WS-JUL-CUM-DAYS + WS-JUL-DD.
042500     IF WS-JUL-IS-LEAP AND WS-JUL-MM > 2
042600         ADD 1 TO WS-JUL-ABS-DAYS
042700     END-IF.
042800 5000-EXIT.
042900     EXIT.
043000*
043100 5100-CHECK-LEAP-YEAR.
043200     MOVE 'N' TO WS-JUL-IS-LEAP-SW.
043300     DIVIDE WS-JUL-CCYY BY 400 GIVING WS-JUL-LEAP-C
043400         REMAINDER WS-JUL-REM400.
043500     IF WS-JUL-REM400 = 0
043600         MOVE 'Y' TO WS-JUL-IS-LEAP-SW
043700     ELSE
043800         DIVIDE WS-JUL-CCYY BY 100 GIVING WS-JUL-LEAP-B
043900             REMAINDER WS-JUL-REM100
044000         IF WS-JUL-REM100 NOT = 0
044100             DIVIDE WS-JUL-CCYY BY 4 GIVING WS-JUL-LEAP-A
044200                 REMAINDER WS-JUL-REM4
044300             IF WS-JUL-REM4 = 0
044400                 MOVE 'Y' TO WS-JUL-IS-LEAP-SW
044500             END-IF
044600         END-IF
044700     END-IF.
044800 5100-EXIT.
044900     EXIT.
045000*
045100 8000-WRITE-RUN-SUMMARY.
045200     MOVE WS-CT-USERS-READ     TO WS-RL-USERS-READ.
045300     MOVE WS-CT-USERS-PROMOTED TO WS-RL-PROMOTED.
045400     WRITE MDR-RUNLOG-RECORD FROM WS-RUNLOG-LINE.
045500 8000-EXIT.
045600     EXIT.
045700*
045800 9900-TERMINATION.
045900     CLOSE USER-SUMMARIES-FILE
046000           TIER-CHANGED-EVENTS-FILE
046100           RUN-LOG-FILE.
046200 9900-EXIT.
046300     EXIT.
