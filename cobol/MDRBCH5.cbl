000100******************************************************************
000200* SYSTEM      : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION   *
000300* PROGRAM     : MDRBCH5                                         *
000400* TYPE        : BATCH                                            *
000500* FINALIDADE  : TRUST-TIER DEMOTION SWEEP - SCANS THE USER       *
000600*               SUMMARY EXTRACT AND, FOR EACH TRUSTED-TIER       *
000700*               USER, COMPUTES RECENT REJECTIONS AND ACTIVE      *
000800*               ABUSE REPORTS TO DECIDE WHETHER THE USER MUST    *
000900*               BE STEPPED BACK DOWN TO NEW.                     *
001000* DSNAMES     : MDR.ITEM.MASTER (IN), MDR.ABUSE.MASTER (IN)      *
001100*               MDR.USER.SUMMARY (IN), MDR.TIER.CHGEVT (EXTEND)  *
001200*               MDR.RUN.LOG (EXTEND)                              
001300* JOB         : MDRJ050                                          *
001400******************************************************************
001500*************************
001600 IDENTIFICATION DIVISION.
001700*************************
001800 PROGRAM-ID.     MDRBCH5.
001900 AUTHOR.         R ALMEIDA.
002000 INSTALLATION.   ATLAS DATA PROCESSING CTR.
002100 DATE-WRITTEN.   10/04/1992.
002200 DATE-COMPILED.
002300 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
002400*----------------------------------------------------------------*
002500* CHANGE ACTIVITY                                                *
002600*----------------------------------------------------------------*
002700* VRS001 RALMEID  10/04/92 - IMPLANTACAO / INITIAL RELEASE, PER
002800*                            MDR-133 TRUST TIER AUTOMATION PROJ.
002900* VRS002 RALMEID  03/30/93 - ADDED ACTIVE-REPORTS JOIN AGAINST
003000*                            ABUSE MASTER, PER MDR-140
003100* VRS003 JCOSTA   01/12/99 - Y2K: JULIAN DAY ROUTINE REWRITTEN TO
003200*                            CARRY A 4-DIGIT CENTURY THROUGHOUT -
003300*                            OLD 2-DIGIT YEAR LOGIC RETIRED
003400* VRS004 RALMEID  11/09/99 - DEMOTION THRESHOLDS SPLIT OUT OF
003500*                            MDRBCH4 INTO A STAND-ALONE RUN PER
003600*                            MODERATION DESK REQUEST MDR-162
003700*----------------------------------------------------------------*
003800***********************
003900 ENVIRONMENT DIVISION.
004000***********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ITEM-MASTER-IN-FILE
004800         ASSIGN TO ITEMIN
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-ITEMIN-STATUS.
005100     SELECT ABUSE-MASTER-IN-FILE
005200         ASSIGN TO ABUSEIN
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-ABUSEIN-STATUS.
005500     SELECT USER-SUMMARIES-FILE
005600         ASSIGN TO USERIN
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-USERIN-STATUS.
005900     SELECT TIER-CHANGED-EVENTS-FILE
006000         ASSIGN TO TCHGOUT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-TCHGOUT-STATUS.
006300     SELECT RUN-LOG-FILE
006400         ASSIGN TO RUNLOG
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-RUNLOG-STATUS.
006700****************
006800 DATA DIVISION.
006900****************
007000 FILE SECTION.
007100*
007200 FD  ITEM-MASTER-IN-FILE
007300     LABEL RECORDS STANDARD.
007400 01  MDR-ITEM-IN-RECORD           PIC X(1220).
007500*
007600 FD  ABUSE-MASTER-IN-FILE
007700     LABEL RECORDS STANDARD.
007800 01  MDR-ABUSE-IN-RECORD          PIC X(3208).
007900*
008000 FD  USER-SUMMARIES-FILE
008100     LABEL RECORDS STANDARD.
008200 COPY MDRUSER.
008300*
008400 FD  TIER-CHANGED-EVENTS-FILE
008500     LABEL RECORDS STANDARD.
008600 COPY MDRTCHG.
008700*
008800 FD  RUN-LOG-FILE
008900     LABEL RECORDS STANDARD.
009000 01  MDR-RUNLOG-RECORD            PIC X(80).
009100*
009200 WORKING-STORAGE SECTION.
009300 77  WS-ITEM-MAX-OCC               PIC S9(04) COMP VALUE 5000.
009400 77  WS-RPT-MAX-OCC                PIC S9(04) COMP VALUE 5000.
009500*-----------------------*
009600 COPY MDRCOMM.
009700*-----------------------*
009800 01  WS-FILE-STATUSES.
009900     05  WS-ITEMIN-STATUS              PIC X(02).
010000     05  WS-ABUSEIN-STATUS             PIC X(02).
010100     05  WS-USERIN-STATUS              PIC X(02).
010200     05  WS-TCHGOUT-STATUS             PIC X(02).
010300     05  WS-RUNLOG-STATUS              PIC X(02).
010400     05  FILLER                        PIC X(02).
010500*
010600 01  WS-SWITCHES.
010700     05  WS-EOF-ITEMIN-SW              PIC X(01) VALUE 'N'.
010800         88  WS-EOF-ITEMIN                 VALUE 'Y'.
010900     05  WS-EOF-ABUSEIN-SW             PIC X(01) VALUE 'N'.
011000         88  WS-EOF-ABUSEIN                VALUE 'Y'.
011100     05  WS-EOF-USERIN-SW              PIC X(01) VALUE 'N'.
011200         88  WS-EOF-USERIN                 VALUE 'Y'.
011300     05  WS-CONTENT-MATCH-SW           PIC X(01) VALUE 'N'.
011400         88  WS-CONTENT-MATCH              VALUE 'Y'.
011500     05  FILLER                        PIC X(02).
011600*
011700 01  WS-TABLE-CONTROL.
011800     05  WS-ITEM-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
011900     05  WS-RPT-TABLE-COUNT            PIC S9(04) COMP VALUE ZERO.
012000     05  WS-SRCH-IX                    PIC S9(04) COMP VALUE ZERO.
012100     05  WS-AR-IX                      PIC S9(04) COMP VALUE ZERO.
012200     05  WS-IT2-IX                     PIC S9(04) COMP VALUE ZERO.
012300     05  FILLER                        PIC X(02).
012400*
012500 01  WS-ITEM-TABLE.
012600     05  WS-ITEM-TABLE-ENTRY OCCURS 5000 TIMES.
012700         COPY MDRITEM REPLACING MDR-ITEM-RECORD BY WS-ITEM-ENTRY.
012800*
012900 01  WS-RPT-TABLE.
013000     05  WS-RPT-TABLE-ENTRY OCCURS 5000 TIMES.
013100         COPY MDRABRPT REPLACING MDR-ABUSE-RECORD BY WS-RPT-ENTRY.
013200*
013300 01  WS-RUN-COUNTERS.
013400     05  WS-CT-USERS-READ              PIC S9(07) COMP VALUE ZERO.
013500     05  WS-CT-USERS-DEMOTED           PIC S9(07) COMP VALUE ZERO.
013600     05  FILLER                        PIC X(02).
013700*
013800 01  WS-RULE-WORK-AREA.
013900     05  WS-REJECTIONS-SINCE           PIC S9(07) COMP VALUE ZERO.
014000     05  WS-ACTIVE-REPORTS             PIC S9(07) COMP VALUE ZERO.
014100     05  WS-DAYS-SINCE-REVIEW          PIC S9(09) COMP VALUE ZERO.
014200     05  FILLER                        PIC X(02).
014300*
014400*    JULIAN / ABSOLUTE-DAY WORK AREA - NO INTRINSIC FUNCTIONS ARE
014500*    USED IN THIS SHOP'S BATCH WORK; ABSOLUTE DAY NUMBERS ARE
014600*    COMPUTED DIRECTLY FROM THE GREGORIAN CALENDAR RULES BELOW.
014700*    (SAME ROUTINE AS MDRBCH4 - KEPT LOCAL PER SHOP CONVENTION
014800*    OF NOT SHARING CALCULATION LOGIC ACROSS BATCH STEPS.)
014900 01  WS-JULIAN-WORK-AREA.
015000     05  WS-JUL-CCYY                   PIC 9(04).
015100     05  WS-JUL-MM                     PIC 9(02).
015200     05  WS-JUL-DD                     PIC 9(02).
015300     05  WS-JUL-Y1                     PIC 9(04) COMP.
015400     05  WS-JUL-LEAP-A                 PIC 9(04) COMP.
015500     05  WS-JUL-LEAP-B                 PIC 9(04) COMP.
015600     05  WS-JUL-LEAP-C                 PIC 9(04) COMP.
015700     05  WS-JUL-LEAP-DAYS              PIC 9(06) COMP.
015800     05  WS-JUL-REM400                 PIC 9(04) COMP.
015900     05  WS-JUL-REM100                 PIC 9(04) COMP.
016000     05  WS-JUL-REM4                   PIC 9(04) COMP.
016100     05  WS-JUL-CUM-DAYS                PIC 9(03) COMP.
016200     05  WS-JUL-IS-LEAP-SW              PIC X(01) VALUE 'N'.
016300         88  WS-JUL-IS-LEAP                 VALUE 'Y'.
016400     05  WS-JUL-ABS-DAYS                PIC 9(08) COMP.
016500     05  WS-TODAY-ABS-DAYS              PIC 9(08) COMP.
016600     05  FILLER                         PIC X(02).
016700*
016800 01  WS-CUM-DAYS-TABLE.
016900     05  FILLER PIC 9(03) COMP VALUE 0.
017000     05  FILLER PIC 9(03) COMP VALUE 31.
017100     05  FILLER PIC 9(03) COMP VALUE 59.
017200     05  FILLER PIC 9(03) COMP VALUE 90.
017300     05  FILLER PIC 9(03) COMP VALUE 120.
017400     05  FILLER PIC 9(03) COMP VALUE 151.
017500     05  FILLER PIC 9(03) COMP VALUE 181.
017600     05  FILLER PIC 9(03) COMP VALUE 212.
017700     05  FILLER PIC 9(03) COMP VALUE 243.
017800     05  FILLER PIC 9(03) COMP VALUE 273.
017900     05  FILLER PIC 9(03) COMP VALUE 304.
018000     05  FILLER PIC 9(03) COMP VALUE 334.
018100 01  WS-CUM-DAYS-TABLE-R REDEFINES WS-CUM-DAYS-TABLE.
018200     05  WS-CUM-DAYS-OCC OCCURS 12 TIMES PIC 9(03) COMP.
018300*
018400 01  WS-TIMESTAMP-AREA.
018500     05  WS-TIMESTAMP-NOW               PIC X(26).
018600     05  FILLER                         PIC X(01).
018700 01  WS-TIME-NOW                       PIC 9(08).
018800 01  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.
018900     05  WS-TIME-NOW-HH                PIC 9(02).
019000     05  WS-TIME-NOW-MI                PIC 9(02).
019100     05  WS-TIME-NOW-SS                PIC 9(02).
019200     05  WS-TIME-NOW-CS                PIC 9(02).
019300*
019400 01  WS-RUNLOG-LINE.
019500     05  FILLER                        PIC X(10)
019600         VALUE 'MDRBCH5  '.
019700     05  FILLER                        PIC X(14)
019800         VALUE 'USERS READ  ='.
019900     05  WS-RL-USERS-READ              PIC ZZZ,ZZ9.
020000     05  FILLER                        PIC X(13)
020100         VALUE ' DEMOTED    ='.
020200     05  WS-RL-DEMOTED                 PIC ZZZ,ZZ9.
020300     05  FILLER                        PIC X(24).
020400*
020500******************************************************************
020600*    P R O C E D U R E   D I V I S I O N
020700******************************************************************
020800 PROCEDURE DIVISION.
020900*
021000 0000-MAINLINE.
021100     PERFORM 1000-LOAD-ITEM-TABLE THRU 1000-EXIT.
021200     PERFORM 1100-LOAD-REPORT-TABLE THRU 1100-EXIT.
021300     PERFORM 1500-INIT-USER-READ THRU 1500-EXIT.
021400     PERFORM 2000-PROCESS-USER THRU 2000-EXIT
021500         UNTIL WS-EOF-USERIN.
021600     PERFORM 8000-WRITE-RUN-SUMMARY THRU 8000-EXIT.
021700     PERFORM 9900-TERMINATION THRU 9900-EXIT.
021800     STOP RUN.
021900*
022000 1000-LOAD-ITEM-TABLE.
022100     OPEN INPUT ITEM-MASTER-IN-FILE.
022200     PERFORM 1050-READ-ITEM THRU 1050-EXIT
022300         UNTIL WS-EOF-ITEMIN.
022400     CLOSE ITEM-MASTER-IN-FILE.
022500 1000-EXIT.
022600     EXIT.
022700*
022800 1050-READ-ITEM.
022900     READ ITEM-MASTER-IN-FILE
023000         AT END
023100             MOVE 'Y' TO WS-EOF-ITEMIN-SW
023200     END-READ.
023300     IF NOT WS-EOF-ITEMIN
023400         ADD 1 TO WS-ITEM-TABLE-COUNT
023500         MOVE MDR-ITEM-IN-RECORD
023600             TO WS-ITEM-ENTRY (WS-ITEM-TABLE-COUNT)
023700     END-IF.
023800 1050-EXIT.
023900     EXIT.
024000*
024100 1100-LOAD-REPORT-TABLE.
024200     OPEN INPUT ABUSE-MASTER-IN-FILE.
024300     PERFORM 1150-READ-REPORT THRU 1150-EXIT
024400         UNTIL WS-EOF-ABUSEIN.
024500     CLOSE ABUSE-MASTER-IN-FILE.
024600 1100-EXIT.
024700     EXIT.
024800*
024900 1150-READ-REPORT.
025000     READ ABUSE-MASTER-IN-FILE
025100         AT END
025200             MOVE 'Y' TO WS-EOF-ABUSEIN-SW
025300     END-READ.
025400     IF NOT WS-EOF-ABUSEIN
025500         ADD 1 TO WS-RPT-TABLE-COUNT
025600         MOVE MDR-ABUSE-IN-RECORD
025700             TO WS-RPT-ENTRY (WS-RPT-TABLE-COUNT)
025800     END-IF.
025900 1150-EXIT.
026000     EXIT.
026100*
026200 1500-INIT-USER-READ.
026300     OPEN INPUT USER-SUMMARIES-FILE.
026400     OPEN EXTEND TIER-CHANGED-EVENTS-FILE.
026500     OPEN EXTEND RUN-LOG-FILE.
026600     ACCEPT MDR-DTW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
026700     MOVE MDR-DTW-TODAY-CCYY TO WS-JUL-CCYY.
026800     MOVE MDR-DTW-TODAY-MM   TO WS-JUL-MM.
026900     MOVE MDR-DTW-TODAY-DD   TO WS-JUL-DD.
027000     PERFORM 5000-CALC-ABS-DAYS THRU 5000-EXIT.
027100     MOVE WS-JUL-ABS-DAYS TO WS-TODAY-ABS-DAYS.
027200     PERFORM 1550-BUILD-NOW-TIMESTAMP THRU 1550-EXIT.
027300     PERFORM 1600-READ-USER THRU 1600-EXIT.
027400 1500-EXIT.
027500     EXIT.
027600*
027700 1550-BUILD-NOW-TIMESTAMP.
027800     ACCEPT WS-TIME-NOW FROM TIME.
027900     MOVE SPACES TO WS-TIMESTAMP-NOW.
028000     STRING MDR-DTW-TODAY-CCYY   DELIMITED BY SIZE
028100            '-'                 DELIMITED BY SIZE
028200            MDR-DTW-TODAY-MM     DELIMITED BY SIZE
028300            '-'                 DELIMITED BY SIZE
028400            MDR-DTW-TODAY-DD     DELIMITED BY SIZE
028500            'T'                 DELIMITED BY SIZE
028600            WS-TIME-NOW-HH       DELIMITED BY SIZE
028700            ':'                 DELIMITED BY SIZE
028800            WS-TIME-NOW-MI       DELIMITED BY SIZE
028900            ':'                 DELIMITED BY SIZE
029000            WS-TIME-NOW-SS       DELIMITED BY SIZE
029100            'Z'                 DELIMITED BY SIZE
029200         INTO WS-TIMESTAMP-NOW
029300     END-STRING.
029400 1550-EXIT.
029500     EXIT.
029600*
029700 1600-READ-USER.
029800     READ USER-SUMMARIES-FILE
029900         AT END
030000             MOVE 'Y' TO WS-EOF-USERIN-SW
030100     END-READ.
030200     IF NOT WS-EOF-USERIN
030300         ADD 1 TO WS-CT-USERS-READ
030400     END-IF.
030500 1600-EXIT.
030600     EXIT.
030700*
030800 2000-PROCESS-USER.
030900     IF MDR-USER-TIER-TRUSTED
031000         PERFORM 2100-CALC-REJECTIONS-SINCE THRU 2100-EXIT
031100         PERFORM 2200-CALC-ACTIVE-REPORTS THRU 2200-EXIT
031200         PERFORM 2300-APPLY-DEMOTION-RULE THRU 2300-EXIT
031300     END-IF.
031400     PERFORM 1600-READ-USER THRU 1600-EXIT.
031500 2000-EXIT.
031600     EXIT.
031700*
031800 2100-CALC-REJECTIONS-SINCE.
031900     MOVE ZERO TO WS-REJECTIONS-SINCE.
032000     MOVE 1 TO WS-SRCH-IX.
032100     PERFORM 2110-SCAN-ITEM-FOR-REJECT THRU 2110-EXIT
032200         UNTIL WS-SRCH-IX > WS-ITEM-TABLE-COUNT.
032300 2100-EXIT.
032400     EXIT.
032500*
032600 2110-SCAN-ITEM-FOR-REJECT.
032700     IF MDR-ITEM-SUBMITTER-ID (WS-SRCH-IX) = MDR-USER-ID
032800        AND MDR-ITEM-REJECTED (WS-SRCH-IX)
032900         MOVE MDR-ITEM-REVD-YYYY (WS-SRCH-IX) TO WS-JUL-CCYY
033000         MOVE MDR-ITEM-REVD-MM   (WS-SRCH-IX) TO WS-JUL-MM
033100         MOVE MDR-ITEM-REVD-DD   (WS-SRCH-IX) TO WS-JUL-DD
033200         PERFORM 5000-CALC-ABS-DAYS THRU 5000-EXIT
033300         COMPUTE WS-DAYS-SINCE-REVIEW =
033400             WS-TODAY-ABS-DAYS - WS-JUL-ABS-DAYS
033500         IF WS-DAYS-SINCE-REVIEW <= 30
033600             ADD 1 TO WS-REJECTIONS-SINCE
033700         END-IF
033800     END-IF.
033900     ADD 1 TO WS-SRCH-IX.
034000 2110-EXIT.
034100     EXIT.
034200*
034300 2200-CALC-ACTIVE-REPORTS.
034400     MOVE ZERO TO WS-ACTIVE-REPORTS.
034500     MOVE 1 TO WS-AR-IX.
034600     PERFORM 2210-SCAN-REPORT-FOR-ACTIVE THRU 2210-EXIT
034700         UNTIL WS-AR-IX > WS-RPT-TABLE-COUNT.
034800 2200-EXIT.
034900     EXIT.
035000*
035100 2210-SCAN-REPORT-FOR-ACTIVE.
035200     IF MDR-ABUSE-OPEN (WS-AR-IX)
035300         MOVE 'N' TO WS-CONTENT-MATCH-SW
035400         MOVE 1 TO WS-IT2-IX
035500         PERFORM 2220-SCAN-ITEM-FOR-CONTENT THRU 2220-EXIT
035600             UNTIL WS-IT2-IX > WS-ITEM-TABLE-COUNT
035700                OR WS-CONTENT-MATCH
035800         IF WS-CONTENT-MATCH
035900             ADD 1 TO WS-ACTIVE-REPORTS
036000         END-IF
036100     END-IF.
036200     ADD 1 TO WS-AR-IX.
036300 2210-EXIT.
036400     EXIT.
036500*
036600 2220-SCAN-ITEM-FOR-CONTENT.
036700     IF MDR-ITEM-SUBMITTER-ID (WS-IT2-IX) = MDR-USER-ID
036800        AND MDR-ITEM-CONTENT-ID (WS-IT2-IX) =
036900            MDR-ABUSE-CONTENT-ID (WS-AR-IX)
037000         MOVE 'Y' TO WS-CONTENT-MATCH-SW
037100     ELSE
037200         ADD 1 TO WS-IT2-IX
037300     END-IF.
037400 2220-EXIT.
037500     EXIT.
037600*
037700*    DEMOTION TRIGGERS ON EITHER CONDITION ALONE - TIER ALREADY
037800*    CHECKED BY THE CALLER (2000-PROCESS-USER).
037900 2300-APPLY-DEMOTION-RULE.
038000     IF WS-REJECTIONS-SINCE >= 3
038100        OR WS-ACTIVE-REPORTS >= 3
038200         PERFORM 4000-WRITE-TIER-EVENT THRU 4000-EXIT
038300         ADD 1 TO WS-CT-USERS-DEMOTED
038400     END-IF.
038500 2300-EXIT.
038600     EXIT.
038700*
038800 4000-WRITE-TIER-EVENT.
038900     INITIALIZE MDR-TCHG-RECORD.
039000     MOVE MDR-USER-ID             TO MDR-TCHG-USER-ID.
039100     MOVE MDR-TIER-TRUSTED        TO MDR-TCHG-OLD-TIER.
039200     MOVE MDR-TIER-NEW            TO MDR-TCHG-NEW-TIER.
039300     MOVE 'AUTO_DEMOTION       '  TO MDR-TCHG-REASON.
039400     MOVE WS-TIMESTAMP-NOW        TO MDR-TCHG-TIMESTAMP.
039500     WRITE MDR-TCHG-RECORD.
039600 4000-EXIT.
039700     EXIT.
039800*
039900*    ABSOLUTE-DAY CALCULATION - PROLEPTIC GREGORIAN CALENDAR,
040000*    DAY 1 = 0001-01-01.  WS-JUL-CCYY/MM/DD ON ENTRY, RESULT IN
040100*    WS-JUL-ABS-DAYS.  GOOD FOR ANY 4-DIGIT YEAR - SEE VRS003.
040200 5000-CALC-ABS-DAYS.
040300     COMPUTE WS-JUL-Y1 = WS-JUL-CCYY - 1.
040400     DIVIDE WS-JUL-Y1 BY 4   GIVING WS-JUL-LEAP-A.
040500     DIVIDE WS-JUL-Y1 BY 100 GIVING WS-JUL-LEAP-B.
040600     DIVIDE WS-JUL-Y1 BY 400 GIVING WS-JUL-LEAP-C.
040700     COMPUTE WS-JUL-LEAP-DAYS =
040800         WS-JUL-LEAP-A - WS-JUL-LEAP-B + WS-JUL-LEAP-C.
040900     PERFORM 5100-CHECK-LEAP-YEAR THRU 5100-EXIT.
041000     MOVE WS-CUM-DAYS-OCC (WS-JUL-MM) TO WS-JUL-CUM-DAYS.
041100     COMPUTE WS-JUL-ABS-DAYS =
041200         (365 * WS-JUL-Y1) + WS-JUL-LEAP-DAYS
041300         + WS-JUL-CUM-DAYS + WS-JUL-DD.
041400     IF WS-JUL-IS-LEAP AND WS-JUL-MM > 2
041500         ADD 1 TO WS-JUL-ABS-DAYS
041600     END-IF.
041700 5000-EXIT.
041800     EXIT.
041900*
042000 5100-CHECK-LEAP-YEAR.
042100     MOVE 'N' TO WS-JUL-IS-LEAP-SW.
042200     DIVIDE WS-JUL-CCYY BY 400 GIVING WS-JUL-LEAP-C
042300         REMAINDER WS-JUL-REM400.
042400     IF WS-JUL-REM400 = 0
042500         MOVE 'Y' TO WS-JUL-IS-LEAP-SW
042600     ELSE
042700         DIVIDE WS-JUL-CCYY BY 100 GIVING WS-JUL-LEAP-B
042800             REMAINDER WS-JUL-REM100
042900         IF WS-JUL-REM100 NOT = 0
043000             DIVIDE WS-JUL-CCYY BY 4 GIVING WS-JUL-LEAP-A
043100                 REMAINDER WS-JUL-REM4
043200             IF WS-JUL-REM4 = 0
043300                 MOVE 'Y' TO WS-JUL-IS-LEAP-SW
043400             END-IF
043500         END-IF
043600     END-IF.
043700 5100-EXIT.
043800     EXIT.
043900*
044000 8000-WRITE-RUN-SUMMARY.
044100     MOVE WS-CT-USERS-READ    TO WS-RL-USERS-READ.
044200     MOVE WS-CT-USERS-DEMOTED TO WS-RL-DEMOTED.
044300     WRITE MDR-RUNLOG-RECORD FROM WS-RUNLOG-LINE.
044400 8000-EXIT.
044500     EXIT.
044600*
044700 9900-TERMINATION.
044800     CLOSE USER-SUMMARIES-FILE
044900           TIER-CHANGED-EVENTS-FILE
045000           RUN-LOG-FILE.
045100 9900-EXIT.
045200     EXIT.
