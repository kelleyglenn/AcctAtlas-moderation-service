000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : MDRRACT                                        *
000400*   SYSTEM     : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION  *
000500*   DESCRIPTION: RECORD LAYOUT FOR THE REPORT ACTION INPUT FILE  *
000600*                (MDR.RPTACT.TRANS) - ONE RECORD PER ABUSE       *
000700*                REPORT ACTION (SUBMIT, RESOLVE OR DISMISS),     *
000800*                CONSUMED BY MDRBCH3 AGAINST THE ABUSE REPORT    *
000900*                MASTER.  NOT ALL FIELDS ARE POPULATED ON EVERY  *
001000*                ACTION - SEE REMARKS BY ACTION CODE BELOW.      *
001100*   DSNAME     : MDR.RPTACT.TRANS                                *
001200*                                                                *
001300******************************************************************
001400*                                                                *
001500*   FIELD                | SUBMIT | RESOLVE | DISMISS            *
001600*  -----------------------+--------+---------+-------------------*
001700*   CONTENT-TYPE          |  YES   |    -    |    -               
001800*   CONTENT-ID            |  YES   |    -    |    -               
001900*   REASON                |  YES   |    -    |    -               
002000*   DESCRIPTION           |  OPT   |    -    |    -               
002100*   RESOLUTION            |   -    |   YES   |   OPT              
002200*                                                                *
002300******************************************************************
002400*----------------------------------------------------------------*
002500* CHANGE ACTIVITY                                                *
002600*----------------------------------------------------------------*
002700* VRS001 VSIQUEI  09/19/88 - INITIAL LAYOUT - REPORT ACTION
002800*                            TRANSACTION RECORD
002900* VRS002 RALMEID  02/08/96 - ADDED DESCRIPTION FOR SUBMIT ACTION
003000*----------------------------------------------------------------*
003100 01  MDR-RACT-RECORD.
003200     05  MDR-RACT-REPORT-ID             PIC X(36).
003300     05  MDR-RACT-ACTOR-ID              PIC X(36).
003400     05  MDR-RACT-ACTION                PIC X(09).
003500         88  MDR-RACT-ACT-SUBMIT            VALUE 'SUBMIT'.
003600         88  MDR-RACT-ACT-RESOLVE           VALUE 'RESOLVE'.
003700         88  MDR-RACT-ACT-DISMISS           VALUE 'DISMISS'.
003800     05  MDR-RACT-CONTENT-TYPE          PIC X(08).
003900     05  MDR-RACT-CONTENT-ID            PIC X(36).
004000     05  MDR-RACT-REASON                PIC X(15).
004100     05  MDR-RACT-DESCRIPTION           PIC X(2000).
004200     05  MDR-RACT-RESOLUTION            PIC X(1000).
004300     05  FILLER                         PIC X(05).
