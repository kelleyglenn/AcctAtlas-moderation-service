000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : MDRTCHG                                        *
000400*   SYSTEM     : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION  *
000500*   DESCRIPTION: RECORD LAYOUT FOR THE TIER CHANGED EVENT FILE   *
000600*                (MDR.TIER.CHGEVT) - WRITTEN BY THE PROMOTION    *
000700*                AND DEMOTION SWEEPS (MDRBCH4, MDRBCH5) AND READ *
000800*                BY THE TIER-CHANGE REACTION JOB (MDRBCH6).  MAY *
000900*                ALSO BE FED FROM AN EXTERNAL SOURCE.            *
001000*   DSNAME     : MDR.TIER.CHGEVT                                 *
001100*                                                                *
001200******************************************************************
001300*----------------------------------------------------------------*
001400* CHANGE ACTIVITY                                                *
001500*----------------------------------------------------------------*
001600* VRS001 VSIQUEI  07/11/88 - INITIAL LAYOUT - TIER CHANGED EVENT
001700* VRS002 RALMEID  03/02/94 - ADDED REASON CODE (AUTO_PROMOTION /
001800*                            AUTO_DEMOTION / MANUAL)
001900* VRS003 JCOSTA   01/14/99 - Y2K: CONFIRMED 4-DIGIT YEAR IN
002000*                            TIMESTAMP REDEFINES BELOW
002100*----------------------------------------------------------------*
002200 01  MDR-TCHG-RECORD.
002300     05  MDR-TCHG-USER-ID              PIC X(36).
002400     05  MDR-TCHG-OLD-TIER             PIC X(09).
002500     05  MDR-TCHG-NEW-TIER             PIC X(09).
002600     05  MDR-TCHG-REASON               PIC X(20).
002700         88  MDR-TCHG-RSN-AUTO-PROMO       VALUE 'AUTO_PROMOTION'.
002800         88  MDR-TCHG-RSN-AUTO-DEMO        VALUE 'AUTO_DEMOTION'.
002900         88  MDR-TCHG-RSN-MANUAL           VALUE 'MANUAL'.
003000     05  MDR-TCHG-TIMESTAMP             PIC X(26).
003100     05  MDR-TCHG-TIMESTAMP-R      REDEFINES
003200         MDR-TCHG-TIMESTAMP.
003300         10  MDR-TCHG-TS-YYYY              PIC X(04).
003400         10  FILLER                        PIC X(01).
003500         10  MDR-TCHG-TS-MM                PIC X(02).
003600         10  FILLER                        PIC X(01).
003700         10  MDR-TCHG-TS-DD                PIC X(02).
003800         10  FILLER                        PIC X(01).
003900         10  MDR-TCHG-TS-HH                PIC X(02).
004000         10  FILLER                        PIC X(01).
004100         10  MDR-TCHG-TS-MIN               PIC X(02).
004200         10  FILLER                        PIC X(01).
004300         10  MDR-TCHG-TS-SS                PIC X(02).
004400         10  FILLER                        PIC X(07).
004500     05  FILLER                         PIC X(05).
