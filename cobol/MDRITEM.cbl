000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : MDRITEM                                        *
000400*   SYSTEM     : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION  *
000500*   DESCRIPTION: RECORD LAYOUT FOR THE MODERATION ITEM MASTER   *
000600*                FILE (MDR.ITEM.MASTER).  ONE RECORD PER        *
000700*                SUBMITTED PIECE OF CONTENT (VIDEO OR LOCATION) *
000800*                THAT HAS PASSED THROUGH THE INTAKE, REVIEW OR  *
000900*                TIER-CHANGE REACTION FLOWS.                    *
001000*   DSNAME     : MDR.ITEM.MASTER                                *
001100*                                                                *
001200******************************************************************
001300*                                                                *
001400*   FIELD                  | DESCRIPTION                        *
001500*  -------------------------+-----------------------------------*
001600*   MDR-ITEM-ID             | UUID - PRIMARY KEY                *
001700*   MDR-ITEM-CONTENT-TYPE   | VIDEO  OR LOCATION                *
001800*   MDR-ITEM-CONTENT-ID     | UUID OF UNDERLYING CONTENT         *
001900*   MDR-ITEM-SUBMITTER-ID   | UUID OF SUBMITTING USER            *
002000*   MDR-ITEM-STATUS         | PENDING / APPROVED / REJECTED      *
002100*   MDR-ITEM-PRIORITY       | QUEUE ORDERING HINT - NOT SET      *
002200*   MDR-ITEM-REVIEWER-ID    | UUID OF REVIEWING ACTOR            *
002300*   MDR-ITEM-REVIEWED-AT    | ISO-8601 TIMESTAMP OF DECISION     *
002400*   MDR-ITEM-REJECTION-RSN  | FREE TEXT - REJECTED ITEMS ONLY    *
002500*   MDR-ITEM-CREATED-AT     | ISO-8601 TIMESTAMP - IMMUTABLE     *
002600*                                                                *
002700******************************************************************
002800*----------------------------------------------------------------*
002900* CHANGE ACTIVITY                                                *
003000*----------------------------------------------------------------*
003100* VRS001 VSIQUEI  03/14/88 - INITIAL LAYOUT - MODERATION ITEM
003200*                            MASTER, PER MDR-ITEM SPEC REV A
003300* VRS002 RALMEID  11/02/89 - ADDED MDR-ITEM-PRIORITY (RESERVED
003400*                            FOR FUTURE QUEUE ORDERING USE)
003500* VRS003 VSIQUEI  06/19/91 - WIDENED REJECTION REASON 500 TO 1000
003600*                            PER MODERATION DESK REQUEST MDR-114
003700* VRS004 JCOSTA   01/08/99 - Y2K: TIMESTAMP SUB-FIELDS REVIEWED,
003800*                            4-DIGIT YEAR CONFIRMED IN REDEFINES
003900* VRS005 RALMEID  09/23/02 - ADDED 88-LEVELS FOR STATUS AND
004000*                            CONTENT-TYPE TO SUPPORT MDRBCH6
004100*----------------------------------------------------------------*
004200 10  MDR-ITEM-RECORD.
004300     15  MDR-ITEM-ID                 PIC X(36).
004400     15  MDR-ITEM-CONTENT-TYPE       PIC X(08).
004500         88  MDR-ITEM-IS-VIDEO           VALUE 'VIDEO   '.
004600         88  MDR-ITEM-IS-LOCATION        VALUE 'LOCATION'.
004700     15  MDR-ITEM-CONTENT-ID         PIC X(36).
004800     15  MDR-ITEM-SUBMITTER-ID       PIC X(36).
004900     15  MDR-ITEM-STATUS             PIC X(08).
005000         88  MDR-ITEM-PENDING            VALUE 'PENDING '.
005100         88  MDR-ITEM-APPROVED           VALUE 'APPROVED'.
005200         88  MDR-ITEM-REJECTED           VALUE 'REJECTED'.
005300     15  MDR-ITEM-PRIORITY           PIC S9(4).
005400     15  MDR-ITEM-REVIEWER-ID        PIC X(36).
005500     15  MDR-ITEM-REVIEWED-AT        PIC X(26).
005600     15  MDR-ITEM-REVIEWED-AT-R  REDEFINES
005700         MDR-ITEM-REVIEWED-AT.
005800         20  MDR-ITEM-REVD-YYYY          PIC X(04).
005900         20  FILLER                      PIC X(01).
006000         20  MDR-ITEM-REVD-MM            PIC X(02).
006100         20  FILLER                      PIC X(01).
006200         20  MDR-ITEM-REVD-DD            PIC X(02).
006300         20  FILLER                      PIC X(01).
006400         20  MDR-ITEM-REVD-HH            PIC X(02).
006500         20  FILLER                      PIC X(01).
006600         20  MDR-ITEM-REVD-MIN           PIC X(02).
006700         20  FILLER                      PIC X(01).
006800         20  MDR-ITEM-REVD-SS            PIC X(02).
006900         20  FILLER                      PIC X(07).
007000     15  MDR-ITEM-REJECTION-REASON   PIC X(1000).
007100     15  MDR-ITEM-CREATED-AT         PIC X(26).
007200     15  MDR-ITEM-CREATED-AT-R   REDEFINES
007300         MDR-ITEM-CREATED-AT.
007400         20  MDR-ITEM-CRTD-YYYY          PIC X(04).
007500         20  FILLER                      PIC X(01).
007600         20  MDR-ITEM-CRTD-MM            PIC X(02).
007700         20  FILLER                      PIC X(01).
007800         20  MDR-ITEM-CRTD-DD            PIC X(02).
007900         20  FILLER                      PIC X(01).
008000         20  MDR-ITEM-CRTD-HH            PIC X(02).
008100         20  FILLER                      PIC X(01).
008200         20  MDR-ITEM-CRTD-MIN           PIC X(02).
008300         20  FILLER                      PIC X(01).
008400         20  MDR-ITEM-CRTD-SS            PIC X(02).
008500         20  FILLER                      PIC X(07).
008600     15  FILLER                      PIC X(04).
