000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : MDRVSUB                                        *
000400*   SYSTEM     : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION  *
000500*   DESCRIPTION: RECORD LAYOUT FOR THE VIDEO SUBMITTED EVENT     *
000600*                INPUT FILE (MDR.VIDEVT.SUBMIT).  ONE RECORD     *
000700*                PER VIDEO SUBMISSION, FED TO MDRBCH1 IN         *
000800*                ARRIVAL ORDER - NO KEY, NO SORT REQUIRED.       *
000900*   DSNAME     : MDR.VIDEVT.SUBMIT                                
001000*                                                                *
001100******************************************************************
001200*                                                                *
001300*   FIELD                  | DESCRIPTION                        *
001400*  -------------------------+-----------------------------------*
001500*   MDR-VSUB-VIDEO-ID       | UUID                               *
001600*   MDR-VSUB-SUBMITTER-ID   | UUID                               *
001700*   MDR-VSUB-SUBM-TIER      | MAY BE BLANK/UNRECOGNIZED          *
001800*   MDR-VSUB-TITLE          | VIDEO TITLE - NOT USED BY ANY RULE *
001900*   MDR-VSUB-TIMESTAMP      | ISO-8601                           *
002000*                                                                *
002100******************************************************************
002200*----------------------------------------------------------------*
002300* CHANGE ACTIVITY                                                *
002400*----------------------------------------------------------------*
002500* VRS001 VSIQUEI  06/06/88 - INITIAL LAYOUT - VIDEO SUBMITTED
002600*                            EVENT INPUT RECORD
002700* VRS002 JCOSTA   01/13/99 - Y2K: CONFIRMED 4-DIGIT YEAR IN
002800*                            TIMESTAMP REDEFINES BELOW
002900*----------------------------------------------------------------*
003000 01  MDR-VSUB-RECORD.
003100     05  MDR-VSUB-VIDEO-ID            PIC X(36).
003200     05  MDR-VSUB-SUBMITTER-ID        PIC X(36).
003300     05  MDR-VSUB-SUBM-TIER           PIC X(09).
003400     05  MDR-VSUB-TITLE                PIC X(200).
003500     05  MDR-VSUB-TIMESTAMP            PIC X(26).
003600     05  MDR-VSUB-TIMESTAMP-R     REDEFINES
003700         MDR-VSUB-TIMESTAMP.
003800         10  MDR-VSUB-TS-YYYY             PIC X(04).
003900         10  FILLER                       PIC X(01).
004000         10  MDR-VSUB-TS-MM               PIC X(02).
004100         10  FILLER                       PIC X(01).
004200         10  MDR-VSUB-TS-DD               PIC X(02).
004300         10  FILLER                       PIC X(01).
004400         10  MDR-VSUB-TS-HH               PIC X(02).
004500         10  FILLER                       PIC X(01).
004600         10  MDR-VSUB-TS-MIN              PIC X(02).
004700         10  FILLER                       PIC X(01).
004800         10  MDR-VSUB-TS-SS               PIC X(02).
004900         10  FILLER                       PIC X(07).
005000     05  FILLER                        PIC X(05).
