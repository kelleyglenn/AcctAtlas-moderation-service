000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : MDRUSER                                        *
000400*   SYSTEM     : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION  *
000500*   DESCRIPTION: RECORD LAYOUT FOR THE USER SUMMARY FILE         *
000600*                (MDR.USER.SUMMARY) - EXTERNAL REFERENCE DATA,   *
000700*                SUPPLIED BY THE USER REGISTRY EXTRACT.  READ    *
000800*                ONLY - NEVER REWRITTEN BY THIS SYSTEM.  THE     *
000900*                TIER-CHANGED-EVENT FILE (MDRTCHG) IS HOW THE    *
001000*                REGISTRY IS TOLD OF A TRUST-TIER CHANGE.        *
001100*   DSNAME     : MDR.USER.SUMMARY                                *
001200*   SEQUENCE   : SORTED ASCENDING BY MDR-USER-ID                 *
001300*                                                                *
001400******************************************************************
001500*----------------------------------------------------------------*
001600* CHANGE ACTIVITY                                                *
001700*----------------------------------------------------------------*
001800* VRS001 VSIQUEI  05/21/88 - INITIAL LAYOUT - USER SUMMARY
001900*                            EXTRACT RECORD
002000* VRS002 RALMEID  10/04/92 - ADDED APPROVED-COUNT FOR THE TRUST
002100*                            PROMOTION SWEEP (MDRBCH4)
002200* VRS003 JCOSTA   01/12/99 - Y2K: CONFIRMED 4-DIGIT YEAR IN
002300*                            CREATED-AT REDEFINES BELOW
002400* VRS004 RALMEID  07/02/03 - ADDED 88-LEVELS FOR TRUST TIER
002500*----------------------------------------------------------------*
002600 01  MDR-USER-RECORD.
002700     05  MDR-USER-ID                  PIC X(36).
002800     05  MDR-USER-TRUST-TIER          PIC X(09).
002900         88  MDR-USER-TIER-NEW             VALUE 'NEW'.
003000         88  MDR-USER-TIER-TRUSTED         VALUE 'TRUSTED'.
003100         88  MDR-USER-TIER-MODERATOR       VALUE 'MODERATOR'.
003200         88  MDR-USER-TIER-ADMIN           VALUE 'ADMIN'.
003300     05  MDR-USER-CREATED-AT          PIC X(26).
003400     05  MDR-USER-CREATED-AT-R    REDEFINES
003500         MDR-USER-CREATED-AT.
003600         10  MDR-USER-CRTD-YYYY           PIC X(04).
003700         10  FILLER                       PIC X(01).
003800         10  MDR-USER-CRTD-MM             PIC X(02).
003900         10  FILLER                       PIC X(01).
004000         10  MDR-USER-CRTD-DD             PIC X(02).
004100         10  FILLER                       PIC X(01).
004200         10  MDR-USER-CRTD-HH             PIC X(02).
004300         10  FILLER                       PIC X(01).
004400         10  MDR-USER-CRTD-MIN            PIC X(02).
004500         10  FILLER                       PIC X(01).
004600         10  MDR-USER-CRTD-SS             PIC X(02).
004700         10  FILLER                       PIC X(07).
004800     05  MDR-USER-SUBMISSION-COUNT    PIC S9(6).
004900     05  MDR-USER-APPROVED-COUNT      PIC S9(6).
005000     05  FILLER                       PIC X(10).
