000100******************************************************************
000200* SYSTEM      : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION   *
000300* PROGRAM     : MDRBCH1                                         *
000400* TYPE        : BATCH                                            *
000500* FINALIDADE  : SUBMISSION INTAKE - READS ONE VIDEO-SUBMITTED   *
000600*               EVENT PER CALL, APPLIES THE MODERATION-         *
000700*               REQUIREMENT RULE AGAINST THE SUBMITTER'S TRUST  *
000800*               TIER, AND EITHER QUEUES THE CONTENT FOR REVIEW  *
000900*               OR AUTO-APPROVES IT.                             *
001000* DSNAMES     : MDR.VIDEVT.SUBMIT (IN), MDR.ITEM.MASTER (EXTEND)*
001100*               MDR.VIDAPP.OUT (OUT), MDR.RUN.LOG (EXTEND)      *
001200* JOB         : MDRJ010                                          *
001300******************************************************************
001400*************************
001500 IDENTIFICATION DIVISION.
001600*************************
001700 PROGRAM-ID.     MDRBCH1.
001800 AUTHOR.         V SIQUEIRA.
001900 INSTALLATION.   ATLAS DATA PROCESSING CTR.
002000 DATE-WRITTEN.   03/21/1988.
002100 DATE-COMPILED.
002200 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
002300*----------------------------------------------------------------*
002400* CHANGE ACTIVITY                                                *
002500*----------------------------------------------------------------*
002600* VRS001 VSIQUEI  03/21/88 - IMPLANTACAO / INITIAL RELEASE
002700* VRS002 RALMEID  09/14/89 - CORRECTED BLANK-TIER DEFAULT TO
002800*                            FAIL SAFE TO MODERATION REQUIRED
002900* VRS003 VSIQUEI  02/02/91 - ADDED RUN-LOG CONTROL TOTALS
003000* VRS004 RALMEID  07/30/93 - PRIORITY FIELD CONFIRMED ALWAYS
003100*                            ZERO AT CREATION PER MDR-091
003200* VRS005 JCOSTA   01/08/99 - Y2K: CREATED-AT STAMP NOW BUILT
003300*                            FROM 4-DIGIT SYSTEM DATE
003400* VRS006 RALMEID  06/11/02 - ADDED APPROVAL OUTPUT FILE FOR
003500*                            DOWNSTREAM CONTENT-STATUS UPDATE
003600*----------------------------------------------------------------*
003700***********************
003800 ENVIRONMENT DIVISION.
003900***********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT VIDEO-SUBMITTED-EVENTS-FILE
004700         ASSIGN TO VIDEVT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-VIDEVT-STATUS.
005000     SELECT MODERATION-ITEMS-FILE
005100         ASSIGN TO ITEMMAST
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-ITEMMAST-STATUS.
005400     SELECT VIDEO-APPROVALS-FILE
005500         ASSIGN TO VIDAPP
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-VIDAPP-STATUS.
005800     SELECT RUN-LOG-FILE
005900         ASSIGN TO RUNLOG
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-RUNLOG-STATUS.
006200****************
006300 DATA DIVISION.
006400****************
006500 FILE SECTION.
006600*
006700 FD  VIDEO-SUBMITTED-EVENTS-FILE
006800     LABEL RECORDS STANDARD.
006900 COPY MDRVSUB.
007000*
007100 FD  MODERATION-ITEMS-FILE
007200     LABEL RECORDS STANDARD.
007300 01  MDR-ITEM-FD-RECORD.
007400     COPY MDRITEM.
007500*
007600 FD  VIDEO-APPROVALS-FILE
007700     LABEL RECORDS STANDARD.
007800 01  MDR-VAPP-RECORD.
007900     05  MDR-VAPP-VIDEO-ID             PIC X(36).
008000     05  MDR-VAPP-REVIEWER-ID          PIC X(36).
008100     05  MDR-VAPP-TIMESTAMP            PIC X(26).
008200     05  FILLER                        PIC X(02).
008300*
008400 FD  RUN-LOG-FILE
008500     LABEL RECORDS STANDARD.
008600 01  MDR-RUNLOG-RECORD                 PIC X(80).
008700*
008800 WORKING-STORAGE SECTION.
008900*-----------------------*
009000 COPY MDRCOMM.
009100*-----------------------*
009200 01  WS-FILE-STATUSES.
009300     05  WS-VIDEVT-STATUS              PIC X(02).
009400     05  WS-ITEMMAST-STATUS            PIC X(02).
009500     05  WS-VIDAPP-STATUS              PIC X(02).
009600     05  WS-RUNLOG-STATUS              PIC X(02).
009700     05  FILLER                        PIC X(02).
009800*
009900 01  WS-SWITCHES.
010000     05  WS-EOF-VSUB-SW                PIC X(01) VALUE 'N'.
010100         88  WS-EOF-VSUB                   VALUE 'Y'.
010200     05  WS-MODERATION-REQD-SW         PIC X(01) VALUE 'N'.
010300         88  WS-MODERATION-REQD             VALUE 'Y'.
010400     05  FILLER                        PIC X(02).
010500*
010600 01  WS-RUN-COUNTERS.
010700     05  WS-CT-EVENTS-READ             PIC S9(07) COMP VALUE ZERO.
010800     05  WS-CT-ITEMS-QUEUED            PIC S9(07) COMP VALUE ZERO.
010900     05  WS-CT-AUTO-APPROVED           PIC S9(07) COMP VALUE ZERO.
011000     05  FILLER                        PIC X(02).
011100*
011200 01  WS-TIMESTAMP-NOW-AREA.
011300     05  WS-TIMESTAMP-NOW              PIC X(26).
011400     05  FILLER                        PIC X(01).
011500*
011600 01  WS-RUNLOG-LINE.
011700     05  FILLER                        PIC X(10)
011800         VALUE 'MDRBCH1  '.
011900     05  FILLER                        PIC X(14)
012000         VALUE 'EVENTS READ  ='.
012100     05  WS-RL-EVENTS-READ             PIC ZZZ,ZZ9.
012200     05  FILLER                        PIC X(10)
012300         VALUE ' QUEUED  ='.
012400     05  WS-RL-ITEMS-QUEUED            PIC ZZZ,ZZ9.
012500     05  FILLER                        PIC X(14)
012600         VALUE ' AUTO-APPROVED='.
012700     05  WS-RL-AUTO-APPROVED           PIC ZZZ,ZZ9.
012800     05  FILLER                        PIC X(04).
012900*
013000******************************************************************
013100*    P R O C E D U R E   D I V I S I O N
013200******************************************************************
013300 PROCEDURE DIVISION.
013400*
013500 0000-MAINLINE.
013600     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
013700     PERFORM 2000-PROCESS-EVENT THRU 2000-EXIT
013800         UNTIL WS-EOF-VSUB.
013900     PERFORM 8000-WRITE-RUN-SUMMARY THRU 8000-EXIT.
014000     PERFORM 9000-TERMINATION THRU 9000-EXIT.
014100     STOP RUN.
014200*
014300 1000-INITIALIZATION.
014400     OPEN INPUT  VIDEO-SUBMITTED-EVENTS-FILE.
014500     OPEN EXTEND MODERATION-ITEMS-FILE.
014600     OPEN EXTEND VIDEO-APPROVALS-FILE.
014700     OPEN EXTEND RUN-LOG-FILE.
014800     ACCEPT MDR-DTW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
014900     PERFORM 1100-READ-EVENT THRU 1100-EXIT.
015000 1000-EXIT.
015100     EXIT.
015200*
015300 1100-READ-EVENT.
015400     READ VIDEO-SUBMITTED-EVENTS-FILE
015500         AT END
015600             MOVE 'Y' TO WS-EOF-VSUB-SW
015700     END-READ.
015800     IF NOT WS-EOF-VSUB
015900         ADD 1 TO WS-CT-EVENTS-READ
016000     END-IF.
016100 1100-EXIT.
016200     EXIT.
016300*
016400 2000-PROCESS-EVENT.
016500     PERFORM 2100-BUILD-TIMESTAMP THRU 2100-EXIT.
016600     PERFORM 2200-CLASSIFY-SUBMISSION THRU 2200-EXIT.
016700     IF WS-MODERATION-REQD
016800         PERFORM 3000-WRITE-PENDING-ITEM THRU 3000-EXIT
016900     ELSE
017000         PERFORM 4000-WRITE-APPROVAL THRU 4000-EXIT
017100     END-IF.
017200     PERFORM 1100-READ-EVENT THRU 1100-EXIT.
017300 2000-EXIT.
017400     EXIT.
017500*
017600 2100-BUILD-TIMESTAMP.
017700     MOVE MDR-VSUB-TIMESTAMP TO WS-TIMESTAMP-NOW.
017800 2100-EXIT.
017900     EXIT.
018000*
018100*    MODERATION-REQUIREMENT RULE - A SUBMISSION REQUIRES MANUAL
018200*    MODERATION UNLESS THE SUBMITTER'S TRUST TIER IS EXACTLY ONE
018300*    OF TRUSTED / MODERATOR / ADMIN.  A BLANK, NEW, OR ANY OTHER
018400*    UNRECOGNIZED VALUE DEFAULTS TO REQUIRING MODERATION.
018500 2200-CLASSIFY-SUBMISSION.
018600     MOVE 'Y' TO WS-MODERATION-REQD-SW.
018700     IF MDR-VSUB-SUBM-TIER = MDR-TIER-TRUSTED
018800        OR MDR-VSUB-SUBM-TIER = MDR-TIER-MODERATOR
018900        OR MDR-VSUB-SUBM-TIER = MDR-TIER-ADMIN
019000         MOVE 'N' TO WS-MODERATION-REQD-SW
019100     END-IF.
019200 2200-EXIT.
019300     EXIT.
019400*
019500*    ITEM-ID IS SURROGATED FROM THE CONTENT ID - THE EVENT CARRIES
019600*    NO SEPARATE QUEUE-ITEM IDENTIFIER OF ITS OWN.
019700 3000-WRITE-PENDING-ITEM.
019800     INITIALIZE MDR-ITEM-FD-RECORD.
019900     MOVE MDR-VSUB-VIDEO-ID       TO MDR-ITEM-ID.
020000     MOVE 'VIDEO   '               TO MDR-ITEM-CONTENT-TYPE.
020100     MOVE MDR-VSUB-VIDEO-ID        TO MDR-ITEM-CONTENT-ID.
020200     MOVE MDR-VSUB-SUBMITTER-ID    TO MDR-ITEM-SUBMITTER-ID.
020300     MOVE 'PENDING '               TO MDR-ITEM-STATUS.
020400     MOVE ZERO                     TO MDR-ITEM-PRIORITY.
020500     MOVE SPACES                   TO MDR-ITEM-REVIEWER-ID
020600                                       MDR-ITEM-REVIEWED-AT
020700                                       MDR-ITEM-REJECTION-REASON.
020800     MOVE WS-TIMESTAMP-NOW         TO MDR-ITEM-CREATED-AT.
020900     WRITE MDR-ITEM-FD-RECORD.
021000     ADD 1 TO WS-CT-ITEMS-QUEUED.
021100 3000-EXIT.
021200     EXIT.
021300*
021400 4000-WRITE-APPROVAL.
021500     INITIALIZE MDR-VAPP-RECORD.
021600     MOVE MDR-VSUB-VIDEO-ID        TO MDR-VAPP-VIDEO-ID.
021700     MOVE MDR-VSUB-SUBMITTER-ID    TO MDR-VAPP-REVIEWER-ID.
021800     MOVE WS-TIMESTAMP-NOW         TO MDR-VAPP-TIMESTAMP.
021900     WRITE MDR-VAPP-RECORD.
022000     ADD 1 TO WS-CT-AUTO-APPROVED.
022100 4000-EXIT.
022200     EXIT.
022300*
022400 8000-WRITE-RUN-SUMMARY.
022500     MOVE WS-CT-EVENTS-READ    TO WS-RL-EVENTS-READ.
022600     MOVE WS-CT-ITEMS-QUEUED   TO WS-RL-ITEMS-QUEUED.
022700     MOVE WS-CT-AUTO-APPROVED  TO WS-RL-AUTO-APPROVED.
022800     WRITE MDR-RUNLOG-RECORD FROM WS-RUNLOG-LINE.
022900 8000-EXIT.
023000     EXIT.
023100*
023200 9000-TERMINATION.
023300     CLOSE VIDEO-SUBMITTED-EVENTS-FILE
023400           MODERATION-ITEMS-FILE
023500           VIDEO-APPROVALS-FILE
023600           RUN-LOG-FILE.
023700 9000-EXIT.
023800     EXIT.
