000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : MDRABRPT                                       *
000400*   SYSTEM     : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION  *
000500*   DESCRIPTION: RECORD LAYOUT FOR THE ABUSE REPORT MASTER FILE *
000600*                (MDR.ABUSE.MASTER).  ONE RECORD PER ABUSE      *
000700*                REPORT FILED BY AN END USER AGAINST A PIECE    *
000800*                OF CONTENT.  INDEPENDENT OF THE MODERATION     *
000900*                ITEM LIFE CYCLE - OWN OPEN/RESOLVED/DISMISSED  *
001000*                STATUS CHAIN.                                  *
001100*   DSNAME     : MDR.ABUSE.MASTER                                *
001200*                                                                *
001300******************************************************************
001400*----------------------------------------------------------------*
001500* CHANGE ACTIVITY                                                *
001600*----------------------------------------------------------------*
001700* VRS001 VSIQUEI  04/02/88 - INITIAL LAYOUT - ABUSE REPORT
001800*                            MASTER RECORD
001900* VRS002 RALMEID  08/17/90 - ADDED REASON CODE LIST PER LEGAL
002000*                            REVIEW (SPAM/INAPPROPRIATE/ETC)
002100* VRS003 JCOSTA   01/08/99 - Y2K: CONFIRMED 4-DIGIT YEAR IN
002200*                            CREATED-AT REDEFINES BELOW
002300* VRS004 RALMEID  05/30/01 - ADDED 88-LEVELS FOR REPORT STATUS
002400*----------------------------------------------------------------*
002500 10  MDR-ABUSE-RECORD.
002600     15  MDR-ABUSE-REPORT-ID         PIC X(36).
002700     15  MDR-ABUSE-CONTENT-TYPE      PIC X(08).
002800         88  MDR-ABUSE-IS-VIDEO          VALUE 'VIDEO   '.
002900         88  MDR-ABUSE-IS-LOCATION       VALUE 'LOCATION'.
003000     15  MDR-ABUSE-CONTENT-ID        PIC X(36).
003100     15  MDR-ABUSE-REPORTER-ID       PIC X(36).
003200     15  MDR-ABUSE-REASON            PIC X(15).
003300         88  MDR-ABUSE-RSN-SPAM          VALUE 'SPAM'.
003400         88  MDR-ABUSE-RSN-INAPPROP      VALUE 'INAPPROPRIATE'.
003500         88  MDR-ABUSE-RSN-COPYRIGHT     VALUE 'COPYRIGHT'.
003600         88  MDR-ABUSE-RSN-MISINFO       VALUE 'MISINFORMATION'.
003700         88  MDR-ABUSE-RSN-OTHER         VALUE 'OTHER'.
003800     15  MDR-ABUSE-DESCRIPTION        PIC X(2000).
003900     15  MDR-ABUSE-STATUS             PIC X(09).
004000         88  MDR-ABUSE-OPEN               VALUE 'OPEN'.
004100         88  MDR-ABUSE-RESOLVED           VALUE 'RESOLVED'.
004200         88  MDR-ABUSE-DISMISSED          VALUE 'DISMISSED'.
004300     15  MDR-ABUSE-RESOLVED-BY         PIC X(36).
004400     15  MDR-ABUSE-RESOLUTION          PIC X(1000).
004500     15  MDR-ABUSE-CREATED-AT          PIC X(26).
004600     15  MDR-ABUSE-CREATED-AT-R   REDEFINES
004700         MDR-ABUSE-CREATED-AT.
004800         20  MDR-ABUSE-CRTD-YYYY           PIC X(04).
004900         20  FILLER                        PIC X(01).
005000         20  MDR-ABUSE-CRTD-MM             PIC X(02).
005100         20  FILLER                        PIC X(01).
005200         20  MDR-ABUSE-CRTD-DD             PIC X(02).
005300         20  FILLER                        PIC X(01).
005400         20  MDR-ABUSE-CRTD-HH             PIC X(02).
005500         20  FILLER                        PIC X(01).
005600         20  MDR-ABUSE-CRTD-MIN            PIC X(02).
005700         20  FILLER                        PIC X(01).
005800         20  MDR-ABUSE-CRTD-SS             PIC X(02).
005900         20  FILLER                        PIC X(07).
006000     15  FILLER                        PIC X(06).
