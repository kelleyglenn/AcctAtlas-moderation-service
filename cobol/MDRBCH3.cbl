000100******************************************************************
000200* SYSTEM      : MDR - ACCOUNTABILITY ATLAS CONTENT MODERATION   *
000300* PROGRAM     : MDRBCH3                                         *
000400* TYPE        : BATCH                                            *
000500* FINALIDADE  : ABUSE REPORT LIFECYCLE - APPLIES A STREAM OF    *
000600*               SUBMIT/RESOLVE/DISMISS ACTIONS AGAINST THE      *
000700*               ABUSE REPORT MASTER AND WRITES ONE AUDIT-LOG    *
000800*               ENTRY PER RESOLVE OR DISMISS ACTION.             *
000900* DSNAMES     : MDR.ABUSE.MASTER (OLD), MDR.ABUSE.MASTER (NEW)  *
001000*               MDR.RPTACT.TRANS, MDR.AUDIT.LOG (EXTEND)         *
001100*               MDR.RUN.LOG (EXTEND)                             *
001200* JOB         : MDRJ030                                          *
001300******************************************************************
001400*************************
001500 IDENTIFICATION DIVISION.
001600*************************
001700 PROGRAM-ID.     MDRBCH3.
001800 AUTHOR.         V SIQUEIRA.
001900 INSTALLATION.   ATLAS DATA PROCESSING CTR.
002000 DATE-WRITTEN.   04/11/1988.
002100 DATE-COMPILED.
002200 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
002300*----------------------------------------------------------------*
002400* CHANGE ACTIVITY                                                *
002500*----------------------------------------------------------------*
002600* VRS001 VSIQUEI  04/11/88 - IMPLANTACAO / INITIAL RELEASE
002700* VRS002 RALMEID  08/17/90 - ADDED REASON CODE VALIDATION AGAINST
002800*                            MASTER 88-LEVELS PER LEGAL REVIEW
002900* VRS003 VSIQUEI  02/02/91 - ADDED RUN-LOG CONTROL TOTALS
003000* VRS004 JCOSTA   01/08/99 - Y2K: CREATED-AT/RESOLVED STAMPS NOW
003100*                            BUILT FROM 4-DIGIT SYSTEM DATE
003200* VRS005 RALMEID  06/11/02 - MASTER REWRITE CONVERTED TO OLD/NEW
003300*                            GENERATION PAIR FOR RESTART-ABILITY
003400* VRS006 RALMEID  11/04/03 - CONFIRMED RESOLVE/DISMISS DO NOT
003500*                            GUARD ON PRIOR STATUS, PER MDR-201
003600*                            (AS-DESIGNED, NOT A DEFECT)
003700*----------------------------------------------------------------*
003800***********************
003900 ENVIRONMENT DIVISION.
004000***********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ABUSE-MASTER-OLD-FILE
004800         ASSIGN TO ABUSOLD
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-ABUSOLD-STATUS.
005100     SELECT ABUSE-MASTER-NEW-FILE
005200         ASSIGN TO ABUSNEW
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-ABUSNEW-STATUS.
005500     SELECT REPORT-ACTIONS-FILE
005600         ASSIGN TO RACTIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-RACTIN-STATUS.
005900     SELECT AUDIT-LOG-FILE
006000         ASSIGN TO AUDITLOG
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-AUDITLOG-STATUS.
006300     SELECT RUN-LOG-FILE
006400         ASSIGN TO RUNLOG
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-RUNLOG-STATUS.
006700****************
006800 DATA DIVISION.
006900****************
007000 FILE SECTION.
007100*
007200 FD  ABUSE-MASTER-OLD-FILE
007300     LABEL RECORDS STANDARD.
007400 01  MDR-ABUSE-OLD-RECORD         PIC X(3208).
007500*
007600 FD  ABUSE-MASTER-NEW-FILE
007700     LABEL RECORDS STANDARD.
007800 01  MDR-ABUSE-NEW-RECORD         PIC X(3208).
007900*
008000 FD  REPORT-ACTIONS-FILE
008100     LABEL RECORDS STANDARD.
008200 COPY MDRRACT.
008300*
008400 FD  AUDIT-LOG-FILE
008500     LABEL RECORDS STANDARD.
008600 COPY MDRAUDIT.
008700*
008800 FD  RUN-LOG-FILE
008900     LABEL RECORDS STANDARD.
009000 01  MDR-RUNLOG-RECORD            PIC X(80).
009100*
009200 WORKING-STORAGE SECTION.
009300*-----------------------*
009400 COPY MDRCOMM.
009500*-----------------------*
009600 01  WS-FILE-STATUSES.
009700     05  WS-ABUSOLD-STATUS             PIC X(02).
009800     05  WS-ABUSNEW-STATUS             PIC X(02).
009900     05  WS-RACTIN-STATUS              PIC X(02).
010000     05  WS-AUDITLOG-STATUS            PIC X(02).
010100     05  WS-RUNLOG-STATUS              PIC X(02).
010200     05  FILLER                        PIC X(02).
010300*
010400 01  WS-SWITCHES.
010500     05  WS-EOF-ABUSOLD-SW             PIC X(01) VALUE 'N'.
010600         88  WS-EOF-ABUSOLD                VALUE 'Y'.
010700     05  WS-EOF-RACTIN-SW              PIC X(01) VALUE 'N'.
010800         88  WS-EOF-RACTIN                 VALUE 'Y'.
010900     05  WS-REPORT-FOUND-SW            PIC X(01) VALUE 'N'.
011000         88  WS-REPORT-FOUND                VALUE 'Y'.
011100     05  FILLER                        PIC X(02).
011200*
011300 01  WS-TABLE-CONTROL.
011400     05  WS-ABUSE-MAX-OCC              PIC S9(04) COMP VALUE 5000.
011500     05  WS-ABUSE-TABLE-IX             PIC S9(04) COMP VALUE ZERO.
011600     05  WS-ABUSE-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
011700     05  WS-SRCH-IX                    PIC S9(04) COMP VALUE ZERO.
011800     05  FILLER                        PIC X(02).
011900*
012000 01  WS-ABUSE-TABLE.
012100     05  WS-ABUSE-TABLE-ENTRY OCCURS 5000 TIMES
012200                              INDEXED BY WS-ABUSE-IX.
012300         COPY MDRABRPT REPLACING MDR-ABUSE-RECORD
012400              BY WS-ABUSE-ENTRY.
012500*
012600 01  WS-RUN-COUNTERS.
012700     05  WS-CT-ACTIONS-READ            PIC S9(07) COMP VALUE ZERO.
012800     05  WS-CT-SUBMITTED               PIC S9(07) COMP VALUE ZERO.
012900     05  WS-CT-RESOLVED                PIC S9(07) COMP VALUE ZERO.
013000     05  WS-CT-DISMISSED               PIC S9(07) COMP VALUE ZERO.
013100     05  WS-CT-ERRORS                  PIC S9(07) COMP VALUE ZERO.
013200     05  FILLER                        PIC X(02).
013300*
013400 01  WS-TIMESTAMP-AREA.
013500     05  WS-TIMESTAMP-NOW               PIC X(26).
013600     05  FILLER                         PIC X(01).
013700 01  WS-TIME-NOW                       PIC 9(08).
013800 01  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.
013900     05  WS-TIME-NOW-HH                PIC 9(02).
014000     05  WS-TIME-NOW-MI                PIC 9(02).
014100     05  WS-TIME-NOW-SS                PIC 9(02).
014200     05  WS-TIME-NOW-CS                PIC 9(02).
014300 01  WS-AUDIT-SEQ                      PIC S9(09) COMP VALUE ZERO.
014400 01  WS-AUDIT-SEQ-DISP                 PIC 9(09).
014500 01  WS-REPORT-SEQ                     PIC S9(09) COMP VALUE ZERO.
014600 01  WS-REPORT-SEQ-DISP                PIC 9(09).
014700 01  WS-AUDIT-ACTION-HOLD               PIC X(20).
014800 01  WS-AUDIT-DETAILS-HOLD              PIC X(1000).
014900*
015000 01  WS-RUNLOG-LINE.
015100     05  FILLER                        PIC X(10)
015200         VALUE 'MDRBCH3  '.
015300     05  FILLER                        PIC X(14)
015400         VALUE 'ACTIONS     ='.
015500     05  WS-RL-ACTIONS                 PIC ZZZ,ZZ9.
015600     05  FILLER                        PIC X(11)
015700         VALUE ' SUBMIT   ='.
015800     05  WS-RL-SUBMITTED                PIC ZZZ,ZZ9.
015900     05  FILLER                        PIC X(11)
016000         VALUE ' RESOLVED ='.
016100     05  WS-RL-RESOLVED                PIC ZZZ,ZZ9.
016200     05  FILLER                        PIC X(11)
016300         VALUE ' DISMISSED='.
016400     05  WS-RL-DISMISSED                PIC ZZZ,ZZ9.
016500     05  FILLER                        PIC X(09)
016600         VALUE ' ERRORS ='.
016700     05  WS-RL-ERRORS                  PIC ZZZ,ZZ9.
016800     05  FILLER                        PIC X(02).
016900*
017000******************************************************************
017100*    P R O C E D U R E   D I V I S I O N
017200******************************************************************
017300 PROCEDURE DIVISION.
017400*
017500 0000-MAINLINE.
017600     PERFORM 1000-LOAD-REPORT-MASTER THRU 1000-EXIT.
017700     PERFORM 1500-INIT-ACTION-READ THRU 1500-EXIT.
017800     PERFORM 2000-PROCESS-ACTION THRU 2000-EXIT
017900         UNTIL WS-EOF-RACTIN.
018000     PERFORM 3000-SPILL-REPORT-MASTER THRU 3000-EXIT.
018100     PERFORM 8000-WRITE-RUN-SUMMARY THRU 8000-EXIT.
018200     PERFORM 9900-TERMINATION THRU 9900-EXIT.
018300     STOP RUN.
018400*
018500 1000-LOAD-REPORT-MASTER.
018600     OPEN INPUT ABUSE-MASTER-OLD-FILE.
018700     PERFORM 1100-READ-OLD-REPORT THRU 1100-EXIT
018800         UNTIL WS-EOF-ABUSOLD.
018900     CLOSE ABUSE-MASTER-OLD-FILE.
019000     MOVE WS-ABUSE-TABLE-COUNT TO WS-REPORT-SEQ.
019100 1000-EXIT.
019200     EXIT.
019300*
019400 1100-READ-OLD-REPORT.
019500     READ ABUSE-MASTER-OLD-FILE
019600         AT END
019700             MOVE 'Y' TO WS-EOF-ABUSOLD-SW
019800     END-READ.
019900     IF NOT WS-EOF-ABUSOLD
020000         ADD 1 TO WS-ABUSE-TABLE-COUNT
020100         SET WS-ABUSE-IX TO WS-ABUSE-TABLE-COUNT
020200         MOVE MDR-ABUSE-OLD-RECORD
020300             TO WS-ABUSE-ENTRY (WS-ABUSE-IX)
020400     END-IF.
020500 1100-EXIT.
020600     EXIT.
020700*
020800 1500-INIT-ACTION-READ.
020900     OPEN INPUT REPORT-ACTIONS-FILE.
021000     OPEN EXTEND AUDIT-LOG-FILE.
021100     OPEN EXTEND RUN-LOG-FILE.
021200     ACCEPT MDR-DTW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
021300     PERFORM 1550-BUILD-NOW-TIMESTAMP THRU 1550-EXIT.
021400     PERFORM 1600-READ-ACTION THRU 1600-EXIT.
021500 1500-EXIT.
021600     EXIT.
021700*
021800*    THE ACTION TRANSACTION CARRIES NO TIMESTAMP OF ITS OWN -
021900*    ONE RUN-DATE STAMP IS BUILT HERE AND APPLIED TO EVERY
022000*    ACTION PROCESSED IN THIS RUN, PER SHOP CONVENTION.
022100 1550-BUILD-NOW-TIMESTAMP.
022200     ACCEPT WS-TIME-NOW FROM TIME.
022300     MOVE SPACES TO WS-TIMESTAMP-NOW.
022400     STRING MDR-DTW-TODAY-CCYY   DELIMITED BY SIZE
022500            '-'                 DELIMITED BY SIZE
022600            MDR-DTW-TODAY-MM     DELIMITED BY SIZE
022700            '-'                 DELIMITED BY SIZE
022800            MDR-DTW-TODAY-DD     DELIMITED BY SIZE
022900            'T'                 DELIMITED BY SIZE
023000            WS-TIME-NOW-HH       DELIMITED BY SIZE
023100            ':'                 DELIMITED BY SIZE
023200            WS-TIME-NOW-MI       DELIMITED BY SIZE
023300            ':'                 DELIMITED BY SIZE
023400            WS-TIME-NOW-SS       DELIMITED BY SIZE
023500            'Z'                 DELIMITED BY SIZE
023600         INTO WS-TIMESTAMP-NOW
023700     END-STRING.
023800 1550-EXIT.
023900     EXIT.
024000*
024100 1600-READ-ACTION.
024200     READ REPORT-ACTIONS-FILE
024300         AT END
024400             MOVE 'Y' TO WS-EOF-RACTIN-SW
024500     END-READ.
024600     IF NOT WS-EOF-RACTIN
024700         ADD 1 TO WS-CT-ACTIONS-READ
024800     END-IF.
024900 1600-EXIT.
025000     EXIT.
025100*
025200 2000-PROCESS-ACTION.
025300     EVALUATE TRUE
025400         WHEN MDR-RACT-ACT-SUBMIT
025500             PERFORM 2100-APPLY-SUBMIT THRU 2100-EXIT
025600         WHEN MDR-RACT-ACT-RESOLVE
025700             PERFORM 2050-FIND-REPORT THRU 2050-EXIT
025800             IF NOT WS-REPORT-FOUND
025900                 ADD 1 TO WS-CT-ERRORS
026000             ELSE
026100                 PERFORM 2200-APPLY-RESOLVE THRU 2200-EXIT
026200             END-IF
026300         WHEN MDR-RACT-ACT-DISMISS
026400             PERFORM 2050-FIND-REPORT THRU 2050-EXIT
026500             IF NOT WS-REPORT-FOUND
026600                 ADD 1 TO WS-CT-ERRORS
026700             ELSE
026800                 PERFORM 2300-APPLY-DISMISS THRU 2300-EXIT
026900             END-IF
027000         WHEN OTHER
027100             ADD 1 TO WS-CT-ERRORS
027200     END-EVALUATE.
027300     PERFORM 1600-READ-ACTION THRU 1600-EXIT.
027400 2000-EXIT.
027500     EXIT.
027600*
027700 2050-FIND-REPORT.
027800     MOVE 'N' TO WS-REPORT-FOUND-SW.
027900     MOVE 1 TO WS-SRCH-IX.
028000     PERFORM 2055-SCAN-REPORT-TABLE THRU 2055-EXIT
028100         UNTIL WS-SRCH-IX > WS-ABUSE-TABLE-COUNT
028200            OR WS-REPORT-FOUND.
028300 2050-EXIT.
028400     EXIT.
028500*
028600 2055-SCAN-REPORT-TABLE.
028700     IF MDR-ABUSE-REPORT-ID (WS-SRCH-IX) = MDR-RACT-REPORT-ID
028800         MOVE 'Y' TO WS-REPORT-FOUND-SW
028900     ELSE
029000         ADD 1 TO WS-SRCH-IX
029100     END-IF.
029200 2055-EXIT.
029300     EXIT.
029400*
029500*    SUBMIT ALWAYS DEFAULTS STATUS TO OPEN REGARDLESS OF ANY
029600*    CALLER-SUPPLIED VALUE - THERE IS NONE ON THIS TRANSACTION.
029700 2100-APPLY-SUBMIT.
029800     IF WS-ABUSE-TABLE-COUNT >= WS-ABUSE-MAX-OCC
029900         DISPLAY 'MDRBCH3 - ABUSE REPORT TABLE FULL - ABEND'
030000         MOVE 16 TO RETURN-CODE
030100         STOP RUN
030200     END-IF.
030300     ADD 1 TO WS-ABUSE-TABLE-COUNT.
030400     SET WS-ABUSE-IX TO WS-ABUSE-TABLE-COUNT.
030500     ADD 1 TO WS-REPORT-SEQ.
030600     MOVE WS-REPORT-SEQ TO WS-REPORT-SEQ-DISP.
030700     INITIALIZE WS-ABUSE-ENTRY (WS-ABUSE-IX).
030800     STRING 'RPT-' WS-REPORT-SEQ-DISP DELIMITED BY SIZE
030900         INTO MDR-ABUSE-REPORT-ID (WS-ABUSE-IX).
031000     MOVE MDR-RACT-CONTENT-TYPE
031100         TO MDR-ABUSE-CONTENT-TYPE (WS-ABUSE-IX).
031200     MOVE MDR-RACT-CONTENT-ID
031300         TO MDR-ABUSE-CONTENT-ID (WS-ABUSE-IX).
031400     MOVE MDR-RACT-ACTOR-ID
031500         TO MDR-ABUSE-REPORTER-ID (WS-ABUSE-IX).
031600     MOVE MDR-RACT-REASON
031700         TO MDR-ABUSE-REASON (WS-ABUSE-IX).
031800     MOVE MDR-RACT-DESCRIPTION
031900         TO MDR-ABUSE-DESCRIPTION (WS-ABUSE-IX).
032000     MOVE 'OPEN     '
032100         TO MDR-ABUSE-STATUS (WS-ABUSE-IX).
032200     MOVE WS-TIMESTAMP-NOW
032300         TO MDR-ABUSE-CREATED-AT (WS-ABUSE-IX).
032400     ADD 1 TO WS-CT-SUBMITTED.
032500 2100-EXIT.
032600     EXIT.
032700*
032800 2200-APPLY-RESOLVE.
032900     MOVE 'RESOLVED '
033000         TO MDR-ABUSE-STATUS (WS-SRCH-IX).
033100     MOVE MDR-RACT-ACTOR-ID
033200         TO MDR-ABUSE-RESOLVED-BY (WS-SRCH-IX).
033300     MOVE MDR-RACT-RESOLUTION
033400         TO MDR-ABUSE-RESOLUTION (WS-SRCH-IX).
033500     ADD 1 TO WS-CT-RESOLVED.
033600     MOVE 'RESOLVE             ' TO WS-AUDIT-ACTION-HOLD.
033700     MOVE MDR-RACT-RESOLUTION    TO WS-AUDIT-DETAILS-HOLD.
033800     PERFORM 9000-WRITE-AUDIT-ENTRY THRU 9000-EXIT.
033900 2200-EXIT.
034000     EXIT.
034100*
034200 2300-APPLY-DISMISS.
034300     MOVE 'DISMISSED'
034400         TO MDR-ABUSE-STATUS (WS-SRCH-IX).
034500     MOVE MDR-RACT-ACTOR-ID
034600         TO MDR-ABUSE-RESOLVED-BY (WS-SRCH-IX).
034700     MOVE MDR-RACT-RESOLUTION
034800         TO MDR-ABUSE-RESOLUTION (WS-SRCH-IX).
034900     ADD 1 TO WS-CT-DISMISSED.
035000     MOVE 'DISMISS             ' TO WS-AUDIT-ACTION-HOLD.
035100     MOVE MDR-RACT-RESOLUTION    TO WS-AUDIT-DETAILS-HOLD.
035200     PERFORM 9000-WRITE-AUDIT-ENTRY THRU 9000-EXIT.
035300 2300-EXIT.
035400     EXIT.
035500*
035600 3000-SPILL-REPORT-MASTER.
035700     OPEN OUTPUT ABUSE-MASTER-NEW-FILE.
035800     MOVE 1 TO WS-ABUSE-TABLE-IX.
035900     PERFORM 3100-WRITE-NEW-REPORT THRU 3100-EXIT
036000         UNTIL WS-ABUSE-TABLE-IX > WS-ABUSE-TABLE-COUNT.
036100     CLOSE ABUSE-MASTER-NEW-FILE.
036200 3000-EXIT.
036300     EXIT.
036400*
036500 3100-WRITE-NEW-REPORT.
036600     MOVE WS-ABUSE-ENTRY (WS-ABUSE-TABLE-IX)
036700         TO MDR-ABUSE-NEW-RECORD.
036800     WRITE MDR-ABUSE-NEW-RECORD.
036900     ADD 1 TO WS-ABUSE-TABLE-IX.
037000 3100-EXIT.
037100     EXIT.
037200*
037300 8000-WRITE-RUN-SUMMARY.
037400     MOVE WS-CT-ACTIONS-READ  TO WS-RL-ACTIONS.
037500     MOVE WS-CT-SUBMITTED     TO WS-RL-SUBMITTED.
037600     MOVE WS-CT-RESOLVED      TO WS-RL-RESOLVED.
037700     MOVE WS-CT-DISMISSED     TO WS-RL-DISMISSED.
037800     MOVE WS-CT-ERRORS        TO WS-RL-ERRORS.
037900     WRITE MDR-RUNLOG-RECORD FROM WS-RUNLOG-LINE.
038000 8000-EXIT.
038100     EXIT.
038200*
038300*    WS-AUDIT-ACTION-HOLD / WS-AUDIT-DETAILS-HOLD ARE LOADED BY
038400*    THE CALLING PARAGRAPH BEFORE THIS PARAGRAPH IS PERFORMED.
038500 9000-WRITE-AUDIT-ENTRY.
038600     ADD 1 TO WS-AUDIT-SEQ.
038700     MOVE WS-AUDIT-SEQ TO WS-AUDIT-SEQ-DISP.
038800     INITIALIZE MDR-AUDIT-RECORD.
038900     STRING 'AUD-' WS-AUDIT-SEQ-DISP DELIMITED BY SIZE
039000         INTO MDR-AUDIT-ENTRY-ID.
039100     MOVE MDR-RACT-ACTOR-ID     TO MDR-AUDIT-ACTOR-ID.
039200     MOVE WS-AUDIT-ACTION-HOLD  TO MDR-AUDIT-ACTION.
039300     MOVE 'ABUSE_REPORT        ' TO MDR-AUDIT-TARGET-TYPE.
039400     MOVE MDR-RACT-REPORT-ID    TO MDR-AUDIT-TARGET-ID.
039500     MOVE WS-AUDIT-DETAILS-HOLD TO MDR-AUDIT-DETAILS.
039600     MOVE WS-TIMESTAMP-NOW      TO MDR-AUDIT-CREATED-AT.
039700     WRITE MDR-AUDIT-RECORD.
039800 9000-EXIT.
039900     EXIT.
040000*
040100 9900-TERMINATION.
040200     CLOSE REPORT-ACTIONS-FILE
040300           AUDIT-LOG-FILE
040400           RUN-LOG-FILE.
040500 9900-EXIT.
040600     EXIT.
